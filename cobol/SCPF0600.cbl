000100******************************************************************
000200* PROGRAMA.... SCPF0600                                          *
000300* AUTOR....... A. RAFFUL                                         *
000400* INSTALACAO.. SETOR DE PROCESSAMENTO DE DADOS - COMPARA-PRECO   *
000500* DATA ESCRITA 22/06/1990                                        *
000600* DATA COMPIL. 22/06/1990                                        *
000700* SEGURANCA... USO INTERNO - EXECUTADO NO LOTE NOTURNO           *
000800* PROPOSITO... PADRONIZA O TITULO DO PRODUTO COLETADO DE CADA    *
000900*              FARMACIA PARCEIRA (VENDEDOR), EXTRAI MARCA, DOSAGE*
001000*              QUANTIDADE DE EMBALAGEM E FORMA FARMACEUTICA,     *
001100*              MONTA O NOME PADRONIZADO E A CHAVE DE AGRUPAMENTO,*
001200*              LOCALIZA OU CRIA O GRUPO DO PRODUTO EM TABELA EM  *
001300*              MEMORIA, FUNDE GRUPOS DE IDENTIDADE SEMELHANTE E  *
001400*              GRAVA O MESTRE DE PRODUTO PADRONIZADO (PRODMAST) E*
001500*              O MESTRE DE GRUPO (GRPMAST).                      *
001600******************************************************************
001700* HISTORICO DE ALTERACOES                                        *
001800*--------------------------------------------------------------- *
001900* DATA       PROGRAMADOR  CHAMADO     DESCRICAO                  *
002000* ---------  -----------  ----------  -------------------------- *
002100* 22/06/1990 A.RAFFUL     CH-0101     VERSAO INICIAL - LIMPEZA DE*
002200*                                     TITULO E CARGA DO MESTRE.  *
002300* 14/01/1991 A.RAFFUL     CH-0107     ACRESCIDO O EXTRATOR DE    *
002400*                                     DOSAGEM BASEADO EM REGRAS. *
002500* 03/09/1992 A.RAFFUL     CH-0119     ACRESCIDA A TABELA DE      *
002600*                                     MARCAS RECONHECIDAS.       *
002700* 11/02/1993 A.RAFFUL     CH-0124     ACRESCIDA A CLASSIFICACAO  *
002800*                                     DE FAIXA DE DOSAGEM.       *
002900* 05/07/1994 L.ALMEIDA    CH-0138     ACRESCIDO O EXTRATOR DE    *
003000*                                     QUANTIDADE DE EMBALAGEM.   *
003100* 19/03/1995 L.ALMEIDA    CH-0145     TABELA DE GRUPOS AUMENTADA *
003200*                                     DE 500 PARA 2000 POSICOES -*
003300*                                     CATALOGO CRESCEU COM NOVAS *
003400*                                     FARMACIAS PARCEIRAS.       *
003500* 30/10/1996 L.ALMEIDA    CH-0159     ACRESCIDA A FUSAO DE GRUPOS*
003600*                                     POR SIMILARIDADE (DICE).   *
003700* 08/04/1997 R.TEIXEIRA   CH-0163     ACRESCIDA A TABELA DE ERROS*
003800*                                     DE DIGITACAO E SINONIMOS DO*
003900*                                     PADRONIZADOR DE TERMOS.    *
004000* 21/01/1999 M.SANTOS     CH-Y2K-11   REVISAO DE VIRADA DE SECULO*
004100*                                     - PROGRAMA NAO MANIPULA    *
004200*                                     DATAS DE QUATRO POSICOES;  *
004300*                                     NENHUMA ALTERACAO NECESSAR.*
004400* 17/09/2001 R.TEIXEIRA   CH-0171     TABELA DE PRODUTOS EM      *
004500*                                     MEMORIA AUMENTADA DE 1500  *
004600*                                     PARA 3000 POSICOES.        *
004700* 02/09/2002 J.PEREIRA    CH-0176     CORRIGIDA A FUSAO DE GRUPOS*
004800*                                     PARA NAO REFUNDIR UM GRUPO *
004900*                                     JA CONSUMIDO POR FUSAO.    *
005000* 19/08/2007 J.PEREIRA    CH-0188     GRAVADA A CATEGORIA DO     *
005100*                                     VENDEDOR NO MESTRE PADRAO  *
005200*                                     PARA A EXPORTACAO CSV.     *
005300* 02/09/2009 C.MOURA      CH-0192     CORRIGIDA A TRADUCAO DO    *
005400*                                     NUMERO DO GRUPO PARA A     *
005500*                                     POSICAO NA TABELA EM       *
005600*                                     MEMORIA (O NUMERO NAO E A  *
005700*                                     POSICAO, POIS A TABELA FICA*
005800*                                     ORDENADA PELA CHAVE): O    *
005900*                                     REDIRECIONAMENTO POS-FUSAO *
006000*                                     E A CONTAGEM DE            *
006100*                                     FORNECEDORES POR GRUPO     *
006200*                                     USAVAM O NUMERO DO GRUPO   *
006300*                                     DIRETO COMO SUBSCRITO E    *
006400*                                     PODIAM GRAVAR O PRODUTO NO *
006500*                                     GRUPO ERRADO.              *
006600* 16/11/2009 C.MOURA      CH-0196     CORRIGIDA A CLASSE CLASSE- *
006700*                                     TITULO: O TITULO E PASSADO *
006800*                                     PARA MINUSCULAS ANTES DA   *
006900*                                     FILTRAGEM DE CARACTERES,   *
007000*                                     MAS A CLASSE SO RECONHECIA *
007100*                                     LETRAS MAIUSCULAS -- TODA  *
007200*                                     LETRA DO TITULO ESTAVA     *
007300*                                     SENDO APAGADA ANTES DO     *
007400*                                     PADRONIZADOR DE TERMOS, DO *
007500*                                     EXTRATOR DE DOSAGEM E DAS  *
007600*                                     DEMAIS ROTINAS DE EXTRACAO.*
007700*                                     ACRESCENTADO TAMBEM O SINAL*
007800*                                     DE PORCENTAGEM, EXIGIDO    *
007900*                                     PELAS DOSAGENS EM          *
008000*                                     PERCENTUAL.                *
008100******************************************************************
008200 IDENTIFICATION DIVISION.
008300 PROGRAM-ID.    SCPF0600.
008400 AUTHOR.        A. RAFFUL.
008500 INSTALLATION.  SETOR DE PROCESSAMENTO DE DADOS - COMPARA-PRECO.
008600 DATE-WRITTEN.  22/06/1990.
008700 DATE-COMPILED. 22/06/1990.
008800 SECURITY.      USO INTERNO - LOTE NOTURNO DE PADRONIZACAO.
008900*
009000 ENVIRONMENT DIVISION.
009100 CONFIGURATION SECTION.
009200 SPECIAL-NAMES.
009300* (REVISAO CH-0196: ACRESCIDA A FAIXA MINUSCULA E O SINAL DE
009400* PORCENTAGEM -- O TITULO JA CHEGA EM MINUSCULAS NA FILTRAGEM DE
009500* CARACTERES DE P311-VARRE-CARACTERE).
009600     CLASS CLASSE-TITULO    IS "A" THRU "Z" "a" THRU "z"
009700                                "0" THRU "9" SPACE
009800                                "-" "." "," "%"
009900     UPSI-0 ON STATUS IS SW0-LIGADA OFF STATUS IS SW0-DESLIGADA.
010000*
010100 INPUT-OUTPUT SECTION.
010200 FILE-CONTROL.
010300     SELECT PRODIN    ASSIGN TO "PRODIN"
010400         ORGANIZATION   IS SEQUENTIAL
010500         ACCESS         IS SEQUENTIAL
010600         FILE STATUS    IS WS-FS-PRODIN.
010700*
010800     SELECT PRODMAST  ASSIGN TO "PRODMAST"
010900         ORGANIZATION   IS SEQUENTIAL
011000         ACCESS         IS SEQUENTIAL
011100         FILE STATUS    IS WS-FS-PRODMAST.
011200*
011300     SELECT GRPMAST   ASSIGN TO "GRPMAST"
011400         ORGANIZATION   IS SEQUENTIAL
011500         ACCESS         IS SEQUENTIAL
011600         FILE STATUS    IS WS-FS-GRPMAST.
011700*
011800 DATA DIVISION.
011900 FILE SECTION.
012000*
012100 FD  PRODIN
012200     LABEL RECORDS ARE STANDARD.
012300     COPY PRODIN.
012400*
012500 FD  PRODMAST
012600     LABEL RECORDS ARE STANDARD.
012700     COPY PRODMAST.
012800*
012900 FD  GRPMAST
013000     LABEL RECORDS ARE STANDARD.
013100     COPY GRPMAST.
013200*
013300 WORKING-STORAGE SECTION.
013400*
013500 01  WS-FS-PRODIN                  PIC X(02).
013600     88  WS-FS-PRODIN-OK           VALUE "00".
013700*
013800 01  WS-FS-PRODMAST                PIC X(02).
013900     88  WS-FS-PRODMAST-OK         VALUE "00".
014000*
014100 01  WS-FS-GRPMAST                 PIC X(02).
014200     88  WS-FS-GRPMAST-OK          VALUE "00".
014300*
014400 01  WS-FLAGS.
014500     05  WS-FIM-DE-ARQUIVO         PIC X(01)  VALUE "N".
014600         88  FLAG-EOF-PRODIN       VALUE "S".
014700     05  WS-ACHOU-SW                PIC X(01)  VALUE "N".
014800         88  WS-FOI-ACHADO          VALUE "S".
014900     05  FILLER                    PIC X(01)  VALUE SPACE.
015000*
015100 01  WS-CONTADORES.
015200     05  WS-CONT-LIDOS             PIC 9(07)  COMP VALUE ZERO.
015300     05  WS-CONT-PROCESSADOS       PIC 9(07)  COMP VALUE ZERO.
015400     05  WS-CONT-REJEITADOS        PIC 9(07)  COMP VALUE ZERO.
015500     05  WS-CONT-GRUPOS-CRIADOS    PIC 9(05)  COMP VALUE ZERO.
015600     05  WS-CONT-GRUPOS-FUNDIDOS   PIC 9(05)  COMP VALUE ZERO.
015700     05  WS-CONT-GRUPOS-FINAIS     PIC 9(05)  COMP VALUE ZERO.
015800     05  FILLER                    PIC X(04)  VALUE SPACES.
015900*
016000* AREA DE TRABALHO DO REGISTRO DE ENTRADA ------------------------
016100 01  WS-REG-ENTRADA.
016200     05  WS-IN-PRODUCT-ID          PIC X(10).
016300     05  WS-IN-VENDOR-ID           PIC X(06).
016400     05  WS-IN-VENDOR-NAME         PIC X(20).
016500     05  WS-IN-BRAND-NAME          PIC X(20).
016600     05  WS-IN-TITLE               PIC X(80).
016700     05  WS-IN-PRICE               PIC S9(07)V99.
016800     05  WS-IN-PRICE-R REDEFINES WS-IN-PRICE.
016900         10  WS-IN-PRICE-INTEIRO   PIC S9(07).
017000         10  WS-IN-PRICE-DECIMAL  PIC 99.
017100     05  WS-IN-CATEGORY            PIC X(12).
017200     05  FILLER                    PIC X(05)  VALUE SPACES.
017300*
017400* AREAS DE TRABALHO DO TITULO ------------------------------------
017500 01  WS-AREA-TITULO.
017600     05  WS-TITULO-LIMPO           PIC X(80).
017700     05  WS-TITULO-PADRONIZADO     PIC X(80).
017800     05  WS-NOME-NORMALIZADO       PIC X(80).
017900     05  WS-IDENTIDADE-NUCLEO      PIC X(80).
018000     05  WS-SAIDA-MONTAGEM         PIC X(80).
018100     05  FILLER                    PIC X(04)  VALUE SPACES.
018200*
018300 01  WS-INDICES-TITULO.
018400     05  WS-IDX                    PIC 9(03)  COMP.
018500     05  WS-IDX2                   PIC 9(03)  COMP.
018600     05  WS-PONTEIRO-SAIDA         PIC 9(03)  COMP.
018700     05  WS-CHAR-ATUAL             PIC X(01).
018800     05  FILLER                    PIC X(01)  VALUE SPACE.
018900*
019000* ALFABETO PARA CONVERSAO DE CAIXA (INSPECT CONVERTING) ----------
019100 01  WS-ALFA-MAIUSCULO             PIC X(26)
019200         VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
019300 01  WS-ALFA-MINUSCULO             PIC X(26)
019400         VALUE "abcdefghijklmnopqrstuvwxyz".
019500*
019600* TABELA DE PALAVRAS DO TITULO (TOKENIZACAO) ---------------------
019700 01  WS-TAB-PALAVRAS-AREA.
019800     05  WS-PAL-ROW OCCURS 20 TIMES INDEXED BY WS-PAL-IDX.
019900         10  WS-PALAVRA            PIC X(20).
020000         10  WS-PAL-USAR           PIC X(01)  VALUE "S".
020100             88  WS-PAL-INCLUIR    VALUE "S".
020200 01  WS-QTD-PALAVRAS               PIC 9(02)  COMP VALUE ZERO.
020300 01  WS-JANELA-DOIS                PIC X(20)  VALUE SPACES.
020400 01  WS-JANELA-UM                  PIC X(20)  VALUE SPACES.
020500*
020600* DADOS DE DOSAGEM EXTRAIDOS -------------------------------------
020700 01  WS-DOSAGEM.
020800     05  WS-DOS-VALOR              PIC S9(08)V99 VALUE ZERO.
020900     05  WS-DOS-VALOR-CONV         PIC S9(08)V99 VALUE ZERO.
021000     05  WS-DOS-UNIDADE            PIC X(05)  VALUE SPACES.
021100     05  WS-DOS-UNIDADE-CONV       PIC X(05)  VALUE SPACES.
021200     05  WS-DOS-CONFIANCA          PIC 9V99      VALUE ZERO.
021300     05  WS-DOS-FAIXA              PIC X(12)  VALUE "unknown".
021400     05  WS-DOS-ACHOU              PIC X(01)  VALUE "N".
021500         88  WS-DOS-ENCONTROU      VALUE "S".
021600     05  WS-DOS-TOK-1              PIC 9(02)  COMP VALUE ZERO.
021700     05  WS-DOS-TOK-2              PIC 9(02)  COMP VALUE ZERO.
021800     05  FILLER                    PIC X(03)  VALUE SPACES.
021900*
022000* DADOS DE QUANTIDADE EXTRAIDOS ----------------------------------
022100 01  WS-QUANTIDADE.
022200     05  WS-QTD-VALOR              PIC 9(05)  VALUE ZERO.
022300     05  WS-QTD-UNID               PIC X(08)  VALUE SPACES.
022400     05  WS-QTD-FAIXA              PIC X(05)  VALUE SPACES.
022500     05  WS-QTD-ACHOU              PIC X(01)  VALUE "N".
022600         88  WS-QTD-ENCONTROU      VALUE "S".
022700     05  WS-QTD-TOK-1              PIC 9(02)  COMP VALUE ZERO.
022800     05  WS-QTD-TOK-2              PIC 9(02)  COMP VALUE ZERO.
022900     05  FILLER                    PIC X(03)  VALUE SPACES.
023000*
023100* DADOS DE FORMA E MARCA -----------------------------------------
023200 01  WS-ATRIBUTOS-DIVERSOS.
023300     05  WS-FORMA-PRODUTO          PIC X(10)  VALUE SPACES.
023400     05  WS-MARCA-PRODUTO          PIC X(20)  VALUE SPACES.
023500     05  WS-MARCA-DA-TABELA        PIC X(01)  VALUE "N".
023600         88  WS-MARCA-ACHADA-TAB   VALUE "S".
023700     05  WS-MARCA-TOK-1            PIC 9(02)  COMP VALUE ZERO.
023800     05  WS-MARCA-TOK-2            PIC 9(02)  COMP VALUE ZERO.
023900     05  FILLER                    PIC X(03)  VALUE SPACES.
024000*
024100* CHAVE DE GRUPO MONTADA -----------------------------------------
024200 01  WS-CHAVE-MONTADA              PIC X(60)  VALUE SPACES.
024300*
024400* CAMPOS AUXILIARES DE SEPARACAO NUMERO/UNIDADE EM UM SO TOKEN ---
024500 01  WS-NUM-UNID-AUX.
024600     05  WS-NUM-TEXTO              PIC X(15)  VALUE SPACES.
024700     05  WS-UNID-TEXTO             PIC X(08)  VALUE SPACES.
024800     05  WS-NUM-PONTO              PIC 9(02)  COMP VALUE ZERO.
024900     05  FILLER                    PIC X(02)  VALUE SPACES.
025000*
025100* UNIDADES ACEITAS PELO EXTRATOR DE DOSAGEM (ORDEM DE TESTE) -----
025200 01  WS-TB-UNID-DOSAGEM-DATA.
025300     05  FILLER VALUE "mg   g    gr   mcg  ug   iu   ie   ml   l
025400           %    ".
025500 01  WS-TB-UNID-DOSAGEM REDEFINES WS-TB-UNID-DOSAGEM-DATA.
025600     05  WS-TUD-ROW OCCURS 10 TIMES INDEXED BY WS-TUD-IDX.
025700         10  WS-TUD-UNIDADE        PIC X(05).
025800*
025900* UNIDADES ACEITAS PELO EXTRATOR DE QUANTIDADE -------------------
026000 01  WS-TB-UNID-QTD-DATA.
026100     05  FILLER VALUE
026200         "caps    cap     c       tab     tabs    t       tablet
026300           kapsule kapsula ser     serving kom     ".
026400 01  WS-TB-UNID-QTD REDEFINES WS-TB-UNID-QTD-DATA.
026500     05  WS-TUQ-ROW OCCURS 12 TIMES INDEXED BY WS-TUQ-IDX.
026600         10  WS-TUQ-UNIDADE        PIC X(08).
026700*
026800 COPY SCPFTAB.
026900*
027000* TABELA DE GRUPOS EM MEMORIA (ORDENADA POR CHAVE) ---------------
027100 01  WS-QTD-GRUPOS                 PIC 9(04)  COMP VALUE ZERO.
027200 01  WS-TAB-GRUPO-AREA.
027300     05  WS-TG-ROW OCCURS 2000 TIMES
027400             ASCENDING KEY IS WS-TG-CHAVE
027500             INDEXED BY WS-TG-IDX.
027600         10  WS-TG-ID              PIC 9(05).
027700         10  WS-TG-CHAVE           PIC X(60).
027800         10  WS-TG-NOME            PIC X(40).
027900         10  WS-TG-CORE            PIC X(60).
028000         10  WS-TG-QTD-PROD        PIC 9(05)  COMP.
028100         10  WS-TG-QTD-VEND        PIC 9(03)  COMP.
028200         10  WS-TG-STATUS          PIC X(01).
028300             88  WS-TG-ATIVO       VALUE "A".
028400             88  WS-TG-FUNDIDO     VALUE "F".
028500         10  WS-TG-REDIRECIONA     PIC 9(05).
028600*
028700* TABELA DE POSICAO CORRENTE DO GRUPO NA WS-TAB-GRUPO-AREA, ------
028800* INDEXADA PELO NUMERO DO GRUPO (WS-TG-ID): A TABELA DE GRUPOS E
028900* MANTIDA EM ORDEM ALFABETICA PELA CHAVE, NAO NA ORDEM EM QUE OS
029000* GRUPOS FORAM CRIADOS, POR ISSO O NUMERO NUNCA PODE SER USADO ---
029100* DIRETO COMO SUBSCRITO DESTA TABELA (REVISAO CH-0192) -----------
029200*
029300 01  WS-TAB-POS-GRUPO-AREA.
029400     05  WS-TGP-ROW OCCURS 2000 TIMES INDEXED BY WS-TGP-IDX.
029500         10  WS-TGP-POSICAO        PIC 9(04)  COMP.
029600     05  FILLER                    PIC X(02)  VALUE SPACES.
029700*
029800 01  WS-GRUPO-ACHOU                PIC X(01)  VALUE "N".
029900     88  WS-GRUPO-ENCONTRADO       VALUE "S".
030000 01  WS-GRUPO-POSICAO              PIC 9(04)  COMP VALUE ZERO.
030100*
030200* TABELA DE PRODUTOS EM MEMORIA (PARA REGRAVACAO APOS A FUSAO) ---
030300 01  WS-QTD-PROD-TAB               PIC 9(04)  COMP VALUE ZERO.
030400 01  WS-TAB-PRODUTO-AREA.
030500     05  WS-TP-ROW OCCURS 3000 TIMES INDEXED BY WS-TP-IDX.
030600         10  WS-TP-PRODUCT-ID      PIC X(10).
030700         10  WS-TP-VENDOR-ID       PIC X(06).
030800         10  WS-TP-VENDOR-NAME     PIC X(20).
030900         10  WS-TP-BRAND-NAME      PIC X(20).
031000         10  WS-TP-NORM-NAME       PIC X(40).
031100         10  WS-TP-GROUP-KEY       PIC X(60).
031200         10  WS-TP-GROUP-ID        PIC 9(05).
031300         10  WS-TP-DOSAGE-VALUE    PIC S9(08)V99.
031400         10  WS-TP-DOSAGE-UNIT     PIC X(05).
031500         10  WS-TP-DOSAGE-RANGE    PIC X(12).
031600         10  WS-TP-QUANTITY        PIC 9(05).
031700         10  WS-TP-QTY-UNIT        PIC X(08).
031800         10  WS-TP-FORM            PIC X(10).
031900         10  WS-TP-PRICE           PIC S9(07)V99.
032000         10  WS-TP-CONFIDENCE      PIC 9V99.
032100         10  WS-TP-CATEGORY        PIC X(12).
032200*
032300* TABELA DE FORNECEDORES DISTINTOS POR GRUPO (PARA GM-VENDOR-CNT) 
032400 01  WS-TAB-VEND-GRUPO-AREA.
032500     05  WS-TVG-ROW OCCURS 2000 TIMES INDEXED BY WS-TVG-IDX.
032600         10  WS-TVG-QTD            PIC 9(03)  COMP.
032700         10  WS-TVG-LISTA OCCURS 15 TIMES INDEXED BY WS-TVL-IDX.
032800             15  WS-TVG-VENDOR-ID  PIC X(06).
032900*
033000* AREAS DE SUPORTE A FUSAO DE GRUPOS (SIMILARIDADE DICE) ---------
033100 01  WS-FUSAO-AREAS.
033200     05  WS-FUS-I                  PIC 9(04)  COMP.
033300     05  WS-FUS-J                  PIC 9(04)  COMP.
033400     05  WS-FUS-SIMILARIDADE       PIC 9(03)  COMP.
033500     05  WS-FUS-L                  PIC 9(03)  COMP.
033600     05  WS-FUS-LEN1               PIC 9(03)  COMP.
033700     05  WS-FUS-LEN2               PIC 9(03)  COMP.
033800     05  WS-FUS-VENCEDOR           PIC 9(04)  COMP.
033900     05  WS-FUS-PERDEDOR           PIC 9(04)  COMP.
034000     05  FILLER                    PIC X(02)  VALUE SPACES.
034100*
034200 01  WS-TAB-PAL-A-AREA.
034300     05  WS-PAL-A-ROW OCCURS 15 TIMES INDEXED BY WS-PA-IDX.
034400         10  WS-PAL-A              PIC X(20).
034500 01  WS-QTD-PAL-A                  PIC 9(02)  COMP.
034600*
034700 01  WS-TAB-PAL-B-AREA.
034800     05  WS-PAL-B-ROW OCCURS 15 TIMES INDEXED BY WS-PB-IDX.
034900         10  WS-PAL-B              PIC X(20).
035000 01  WS-QTD-PAL-B                  PIC 9(02)  COMP.
035100*
035200 LINKAGE SECTION.
035300*
035400 PROCEDURE DIVISION.
035500*
035600 MAIN-PROCEDURE.
035700*
035800     PERFORM P100-INICIALIZA       THRU P100-FIM.
035900     PERFORM P300-PROCESSA-ENTRADA THRU P300-FIM
036000             UNTIL FLAG-EOF-PRODIN.
036100     PERFORM P400-FUNDE-GRUPOS     THRU P400-FIM.
036200     PERFORM P500-GRAVA-PRODMAST   THRU P500-FIM.
036300     PERFORM P600-GRAVA-GRPMAST    THRU P600-FIM.
036400     PERFORM P700-TOTAIS           THRU P700-FIM.
036500     PERFORM P999-ENCERRA          THRU P999-FIM.
036600*
036700 P100-INICIALIZA.
036800*
036900     SET WS-FS-PRODIN-OK           TO TRUE.
037000     SET WS-FS-PRODMAST-OK         TO TRUE.
037100     SET WS-FS-GRPMAST-OK          TO TRUE.
037200*
037300     OPEN INPUT  PRODIN.
037400     IF NOT WS-FS-PRODIN-OK
037500         DISPLAY "SCPF0600 - ERRO NA ABERTURA DE PRODIN. FS: "
037600                 WS-FS-PRODIN
037700         PERFORM P999-ENCERRA THRU P999-FIM
037800     END-IF.
037900*
038000     OPEN OUTPUT PRODMAST.
038100     IF NOT WS-FS-PRODMAST-OK
038200         DISPLAY "SCPF0600 - ERRO NA ABERTURA DE PRODMAST. FS: "
038300                 WS-FS-PRODMAST
038400         PERFORM P999-ENCERRA THRU P999-FIM
038500     END-IF.
038600*
038700     OPEN OUTPUT GRPMAST.
038800     IF NOT WS-FS-GRPMAST-OK
038900         DISPLAY "SCPF0600 - ERRO NA ABERTURA DE GRPMAST. FS: "
039000                 WS-FS-GRPMAST
039100         PERFORM P999-ENCERRA THRU P999-FIM
039200     END-IF.
039300*
039400 P100-FIM.
039500*
039600 P300-PROCESSA-ENTRADA.
039700*
039800     READ PRODIN INTO WS-REG-ENTRADA
039900         AT END
040000             SET FLAG-EOF-PRODIN     TO TRUE
040100         NOT AT END
040200             ADD 1                   TO WS-CONT-LIDOS
040300             IF WS-IN-TITLE = SPACES
040400                 ADD 1               TO WS-CONT-REJEITADOS
040500             ELSE
040600                 PERFORM P310-LIMPA-TITULO       THRU P310-FIM
040700                 PERFORM P320-PADRONIZA-TERMO    THRU P320-FIM
040800                 PERFORM P330-EXTRAI-ATRIBUTOS   THRU P330-FIM
040900                 PERFORM P340-MONTA-NOME-E-CHAVE THRU P340-FIM
041000                 PERFORM P350-LOCALIZA-GRUPO     THRU P350-FIM
041100                 PERFORM P360-ARMAZENA-PRODUTO   THRU P360-FIM
041200                 ADD 1               TO WS-CONT-PROCESSADOS
041300             END-IF
041400     END-READ.
041500*
041600 P300-FIM.
041700*
041800******************************************************************
041900*  P310 - LIMPEZA DO TITULO (NORMALIZER): MINUSCULAS, REMOVE     *
042000*  CARACTERES INVALIDOS, TROCA HIFEN POR ESPACO, COMPACTA ESPACOS*
042100******************************************************************
042200 P310-LIMPA-TITULO.
042300*
042400     MOVE WS-IN-TITLE               TO WS-TITULO-LIMPO.
042500     INSPECT WS-TITULO-LIMPO CONVERTING WS-ALFA-MAIUSCULO
042600             TO WS-ALFA-MINUSCULO.
042700     INSPECT WS-TITULO-LIMPO CONVERTING "-" TO SPACE.
042800*
042900     MOVE ZERO                      TO WS-PONTEIRO-SAIDA.
043000     MOVE SPACES                    TO WS-TITULO-PADRONIZADO.
043100*
043200     PERFORM P311-VARRE-CARACTERE THRU P311-FIM
043300             VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX > 80.
043400*
043500     MOVE WS-TITULO-PADRONIZADO     TO WS-TITULO-LIMPO.
043600     PERFORM P900-TOKENIZA           THRU P900-FIM.
043700     PERFORM P312-VERIFICA-RUIDO THRU P312-FIM
043800             VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX >
043900           WS-QTD-PALAVRAS.
044000     PERFORM P902-REMONTA            THRU P902-FIM.
044100*
044200 P310-FIM.
044300*
044400******************************************************************
044500*  P311 - TESTA E COPIA UM CARACTERE DO TITULO DE ENTRADA,       *
044600*  COMPACTANDO ESPACOS REPETIDOS NA SAIDA                        *
044700******************************************************************
044800 P311-VARRE-CARACTERE.
044900*
045000     MOVE WS-TITULO-LIMPO(WS-IDX:1) TO WS-CHAR-ATUAL.
045100     IF NOT (WS-CHAR-ATUAL IS CLASSE-TITULO)
045200         MOVE SPACE                  TO WS-CHAR-ATUAL
045300     END-IF.
045400*
045500     IF WS-CHAR-ATUAL NOT = SPACE
045600         ADD 1                       TO WS-PONTEIRO-SAIDA
045700         MOVE WS-CHAR-ATUAL
045800                 TO WS-TITULO-PADRONIZADO(WS-PONTEIRO-SAIDA:1)
045900     ELSE
046000         IF WS-PONTEIRO-SAIDA > 0
046100             IF WS-TITULO-PADRONIZADO(WS-PONTEIRO-SAIDA:1) NOT =
046200           SPACE
046300                 ADD 1                TO WS-PONTEIRO-SAIDA
046400                 MOVE SPACE
046500                     TO WS-TITULO-PADRONIZADO(WS-PONTEIRO-SAIDA:1)
046600             END-IF
046700         END-IF
046800     END-IF.
046900*
047000 P311-FIM.
047100*
047200******************************************************************
047300*  P312 - MARCA PARA DESCARTE AS PALAVRAS DE RUIDO DE MARKETING  *
047400******************************************************************
047500 P312-VERIFICA-RUIDO.
047600*
047700     SET WS-PAL-INCLUIR(WS-IDX)     TO TRUE.
047800     SET WS-RUIDO-IDX               TO 1.
047900     SEARCH WS-RUIDO-ROW VARYING WS-RUIDO-IDX
048000         AT END
048100             CONTINUE
048200         WHEN WS-RUIDO-PALAVRA(WS-RUIDO-IDX) = WS-PALAVRA(WS-IDX)
048300             MOVE "N"                TO WS-PAL-USAR(WS-IDX)
048400     END-SEARCH.
048500*
048600 P312-FIM.
048700*
048800******************************************************************
048900*  P320 - PADRONIZADOR DE TERMOS DE BUSCA (QUERY-ENHANCER):      *
049000*  CORRIGE ERROS DE DIGITACAO E CANONIZA SINONIMOS, PALAVRA A    *
049100*  PALAVRA, SOBRE O TITULO JA LIMPO                              *
049200******************************************************************
049300 P320-PADRONIZA-TERMO.
049400*
049500     PERFORM P900-TOKENIZA          THRU P900-FIM.
049600     PERFORM P321-CORRIGE-PALAVRA THRU P321-FIM
049700             VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX >
049800           WS-QTD-PALAVRAS.
049900     PERFORM P902-REMONTA           THRU P902-FIM.
050000*
050100 P320-FIM.
050200*
050300 P321-CORRIGE-PALAVRA.
050400*
050500     SET WS-ERRO-IDX                TO 1.
050600     SEARCH WS-ERRO-ROW VARYING WS-ERRO-IDX
050700         AT END
050800             CONTINUE
050900         WHEN WS-ERRO-DE(WS-ERRO-IDX) = WS-PALAVRA(WS-IDX)
051000             MOVE WS-ERRO-PARA(WS-ERRO-IDX) TO WS-PALAVRA(WS-IDX)
051100     END-SEARCH.
051200*
051300     SET WS-SINON-IDX                TO 1.
051400     SEARCH WS-SINON-ROW VARYING WS-SINON-IDX
051500         AT END
051600             CONTINUE
051700         WHEN WS-SINON-DE(WS-SINON-IDX) = WS-PALAVRA(WS-IDX)
051800             MOVE WS-SINON-PARA(WS-SINON-IDX) TO
051900           WS-PALAVRA(WS-IDX)
052000     END-SEARCH.
052100*
052200 P321-FIM.
052300*
052400******************************************************************
052500*  P330 - EXTRACAO DE ATRIBUTOS (DOSAGE-EXTRACTOR + FORMA/QTD/   *
052600*  MARCA)                                                        *
052700******************************************************************
052800 P330-EXTRAI-ATRIBUTOS.
052900*
053000     PERFORM P900-TOKENIZA           THRU P900-FIM.
053100     PERFORM P331-EXTRAI-DOSAGEM     THRU P331-FIM.
053200     PERFORM P332-CLASSIFICA-FAIXA   THRU P332-FIM.
053300     PERFORM P333-EXTRAI-QUANTIDADE  THRU P333-FIM.
053400     PERFORM P334-DETECTA-FORMA      THRU P334-FIM.
053500     PERFORM P335-DETECTA-MARCA      THRU P335-FIM.
053600*
053700 P330-FIM.
053800*
053900******************************************************************
054000*  P331 - VARRE O TITULO PADRONIZADO ATRAS DO PRIMEIRO PADRAO    *
054100*  <NUMERO><UNIDADE>, SEPARADO OU NAO POR ESPACO                 *
054200******************************************************************
054300 P331-EXTRAI-DOSAGEM.
054400*
054500     MOVE ZERO                      TO WS-DOS-VALOR
054600           WS-DOS-CONFIANCA
054700                                        WS-DOS-TOK-1 WS-DOS-TOK-2.
054800     MOVE SPACES                    TO WS-DOS-UNIDADE.
054900     MOVE "N"                       TO WS-DOS-ACHOU.
055000*
055100     PERFORM P336-TESTA-TOKEN-DOSAGEM THRU P336-FIM
055200             VARYING WS-IDX FROM 1 BY 1
055300             UNTIL WS-IDX > WS-QTD-PALAVRAS OR WS-DOS-ENCONTROU.
055400*
055500     IF WS-DOS-ENCONTROU
055600         MOVE 0.90                  TO WS-DOS-CONFIANCA
055700         PERFORM P337-NORMALIZA-UNID-DOS  THRU P337-FIM
055800         PERFORM P338-CONVERTE-UNID-DOS   THRU P338-FIM
055900     END-IF.
056000*
056100 P331-FIM.
056200*
056300******************************************************************
056400*  P336 - TESTA UM TOKEN DO TITULO CONTRA OS DOIS PADROES DE     *
056500*  DOSAGEM (NUMERO+UNIDADE JUNTOS, OU NUMERO E UNIDADE SEPARADOS)*
056600******************************************************************
056700 P336-TESTA-TOKEN-DOSAGEM.
056800*
056900     PERFORM P931-SEPARA-NUM-UNID THRU P931-FIM.
057000     IF WS-NUM-TEXTO NOT = SPACES
057100         MOVE WS-UNID-TEXTO(1:5)      TO WS-DOS-UNIDADE
057200         PERFORM P932-VALIDA-UNID-DOS THRU P932-FIM
057300         IF WS-DOS-ENCONTROU
057400             MOVE WS-IDX               TO WS-DOS-TOK-1
057500             MOVE ZERO                 TO WS-DOS-TOK-2
057600         END-IF
057700     END-IF.
057800*
057900     IF NOT WS-DOS-ENCONTROU
058000         IF WS-PALAVRA(WS-IDX) IS NUMERIC AND WS-IDX <
058100           WS-QTD-PALAVRAS
058200             MOVE WS-PALAVRA(WS-IDX)     TO WS-NUM-TEXTO
058300             COMPUTE WS-IDX2 = WS-IDX + 1
058400             MOVE WS-PALAVRA(WS-IDX2)    TO WS-DOS-UNIDADE
058500             PERFORM P932-VALIDA-UNID-DOS THRU P932-FIM
058600             IF WS-DOS-ENCONTROU
058700                 MOVE WS-IDX               TO WS-DOS-TOK-1
058800                 MOVE WS-IDX2              TO WS-DOS-TOK-2
058900             END-IF
059000         END-IF
059100     END-IF.
059200*
059300 P336-FIM.
059400*
059500******************************************************************
059600*  P931 - SEPARA PREFIXO NUMERICO E SUFIXO ALFABETICO DE UM      *
059700*  UNICO TOKEN (EX. "1000MG", "60ML")                            *
059800******************************************************************
059900 P931-SEPARA-NUM-UNID.
060000*
060100     MOVE SPACES                    TO WS-NUM-TEXTO WS-UNID-TEXTO.
060200     MOVE ZERO                      TO WS-NUM-PONTO.
060300*
060400     PERFORM P930-TESTA-DIGITO THRU P930-FIM
060500             VARYING WS-IDX2 FROM 1 BY 1
060600             UNTIL WS-IDX2 > 20 OR WS-PALAVRA(WS-IDX)(WS-IDX2:1) =
060700           SPACE
060800             OR WS-NUM-PONTO = 9.
060900*
061000     IF WS-IDX2 > 1 AND WS-IDX2 < 21
061100         MOVE WS-PALAVRA(WS-IDX)(1:WS-IDX2 - 1)  TO WS-NUM-TEXTO
061200         MOVE WS-PALAVRA(WS-IDX)(WS-IDX2:)        TO WS-UNID-TEXTO
061300     END-IF.
061400*
061500 P931-FIM.
061600*
061700 P930-TESTA-DIGITO.
061800*
061900     IF (WS-PALAVRA(WS-IDX)(WS-IDX2:1) NOT NUMERIC)
062000         AND (WS-PALAVRA(WS-IDX)(WS-IDX2:1) NOT = ".")
062100         AND (WS-PALAVRA(WS-IDX)(WS-IDX2:1) NOT = ",")
062200         MOVE 9                      TO WS-NUM-PONTO
062300     END-IF.
062400*
062500 P930-FIM.
062600*
062700******************************************************************
062800*  P932 - CONFERE SE O SUFIXO EXTRAIDO E UMA UNIDADE DE DOSAGEM  *
062900*  RECONHECIDA E, SE FOR, CONVERTE O VALOR NUMERICO              *
063000******************************************************************
063100 P932-VALIDA-UNID-DOS.
063200*
063300     MOVE "N"                       TO WS-DOS-ACHOU.
063400     SET WS-TUD-IDX                 TO 1.
063500     SEARCH WS-TUD-ROW VARYING WS-TUD-IDX
063600         AT END
063700             CONTINUE
063800         WHEN WS-TUD-UNIDADE(WS-TUD-IDX) = WS-DOS-UNIDADE
063900             MOVE "S"                TO WS-DOS-ACHOU
064000             PERFORM P933-CONVERTE-NUMERO THRU P933-FIM
064100     END-SEARCH.
064200*
064300 P932-FIM.
064400*
064500******************************************************************
064600*  P933 - CONVERTE O TEXTO NUMERICO (PONTO OU VIRGULA DECIMAL) NO*
064700*  VALOR NUMERICO DA DOSAGEM, SEM USO DE FUNCAO INTRINSECA       *
064800******************************************************************
064900 P933-CONVERTE-NUMERO.
065000*
065100     MOVE ZERO                      TO WS-DOS-VALOR.
065200     MOVE ZERO                      TO WS-NUM-PONTO.
065300*
065400     PERFORM P934-ACUMULA-DIGITO THRU P934-FIM
065500             VARYING WS-IDX2 FROM 1 BY 1 UNTIL WS-IDX2 > 15.
065600*
065700 P933-FIM.
065800*
065900******************************************************************
066000*  P934 - ACUMULA UM DIGITO DO TEXTO NUMERICO NO VALOR DE DOSAGEM*
066100*  (ATE DUAS CASAS DECIMAIS APOS O PONTO OU A VIRGULA)           *
066200******************************************************************
066300 P934-ACUMULA-DIGITO.
066400*
066500     EVALUATE TRUE
066600         WHEN WS-NUM-TEXTO(WS-IDX2:1) = "." OR
066700              WS-NUM-TEXTO(WS-IDX2:1) = ","
066800             MOVE 1                  TO WS-NUM-PONTO
066900         WHEN WS-NUM-TEXTO(WS-IDX2:1) IS NUMERIC AND WS-NUM-PONTO
067000           = 0
067100             COMPUTE WS-DOS-VALOR =
067200                     WS-DOS-VALOR * 10 + WS-NUM-TEXTO(WS-IDX2:1)
067300         WHEN WS-NUM-TEXTO(WS-IDX2:1) IS NUMERIC AND WS-NUM-PONTO
067400           = 1
067500             COMPUTE WS-DOS-VALOR =
067600                     WS-DOS-VALOR + (WS-NUM-TEXTO(WS-IDX2:1) / 10)
067700             MOVE 2                  TO WS-NUM-PONTO
067800         WHEN WS-NUM-TEXTO(WS-IDX2:1) IS NUMERIC AND WS-NUM-PONTO
067900           = 2
068000             COMPUTE WS-DOS-VALOR =
068100                     WS-DOS-VALOR + (WS-NUM-TEXTO(WS-IDX2:1) /
068200           100)
068300             MOVE 3                  TO WS-NUM-PONTO
068400         WHEN OTHER
068500             CONTINUE
068600     END-EVALUATE.
068700*
068800 P934-FIM.
068900*
069000******************************************************************
069100*  P337 - NORMALIZA O NOME DA UNIDADE DE DOSAGEM                 *
069200******************************************************************
069300 P337-NORMALIZA-UNID-DOS.
069400*
069500     EVALUATE WS-DOS-UNIDADE
069600         WHEN "gr"     MOVE "g"   TO WS-DOS-UNIDADE
069700         WHEN "ug"     MOVE "mcg" TO WS-DOS-UNIDADE
069800         WHEN "ie"     MOVE "iu"  TO WS-DOS-UNIDADE
069900         WHEN "l"      MOVE "L"   TO WS-DOS-UNIDADE
070000         WHEN OTHER    CONTINUE
070100     END-EVALUATE.
070200*
070300     IF WS-DOS-UNIDADE = "iu" OR WS-DOS-UNIDADE = "IU"
070400         MOVE "IU"                  TO WS-DOS-UNIDADE
070500     ELSE
070600         INSPECT WS-DOS-UNIDADE CONVERTING WS-ALFA-MAIUSCULO
070700                 TO WS-ALFA-MINUSCULO
070800     END-IF.
070900*
071000 P337-FIM.
071100*
071200******************************************************************
071300*  P338 - CONVERTE A DOSAGEM PARA MG QUANDO APLICAVEL, PARA FINS *
071400*  DE CLASSIFICACAO DE FAIXA                                     *
071500******************************************************************
071600 P338-CONVERTE-UNID-DOS.
071700*
071800     EVALUATE WS-DOS-UNIDADE
071900         WHEN "mcg"
072000             COMPUTE WS-DOS-VALOR-CONV ROUNDED = WS-DOS-VALOR /
072100           1000
072200             MOVE "mg"               TO WS-DOS-UNIDADE-CONV
072300         WHEN "g"
072400             COMPUTE WS-DOS-VALOR-CONV ROUNDED = WS-DOS-VALOR *
072500           1000
072600             MOVE "mg"               TO WS-DOS-UNIDADE-CONV
072700         WHEN OTHER
072800             MOVE WS-DOS-VALOR        TO WS-DOS-VALOR-CONV
072900             MOVE WS-DOS-UNIDADE      TO WS-DOS-UNIDADE-CONV
073000     END-EVALUATE.
073100*
073200 P338-FIM.
073300*
073400******************************************************************
073500*  P332 - CLASSIFICA A FAIXA DE DOSAGEM CONFORME O PRODUTO-NUCLEO*
073600******************************************************************
073700 P332-CLASSIFICA-FAIXA.
073800*
073900     MOVE "unknown"                 TO WS-DOS-FAIXA.
074000*
074100     IF WS-DOS-ENCONTROU
074200         IF WS-TITULO-PADRONIZADO(1:9) = "vitamin d"
074300             PERFORM P941-FAIXA-VIT-D  THRU P941-FIM
074400         ELSE
074500             IF WS-TITULO-PADRONIZADO(1:9) = "vitamin c"
074600                 PERFORM P942-FAIXA-VIT-C  THRU P942-FIM
074700             ELSE
074800                 IF WS-TITULO-PADRONIZADO(1:7) = "protein"
074900                     PERFORM P943-FAIXA-PROTEINA THRU P943-FIM
075000                 ELSE
075100                     PERFORM P944-FAIXA-GENERICA THRU P944-FIM
075200                 END-IF
075300             END-IF
075400         END-IF
075500     END-IF.
075600*
075700 P332-FIM.
075800*
075900 P941-FAIXA-VIT-D.
076000     EVALUATE TRUE
076100         WHEN WS-DOS-VALOR-CONV < 1000      MOVE "low-iu"       TO
076200           WS-DOS-FAIXA
076300         WHEN WS-DOS-VALOR-CONV < 2500       MOVE "medium-iu"
076400           TO WS-DOS-FAIXA
076500         WHEN WS-DOS-VALOR-CONV < 5000       MOVE "high-iu"
076600           TO WS-DOS-FAIXA
076700         WHEN WS-DOS-VALOR-CONV < 10000      MOVE "very-high-iu"
076800           TO WS-DOS-FAIXA
076900         WHEN OTHER                          MOVE "ultra-high-iu"
077000           TO WS-DOS-FAIXA
077100     END-EVALUATE.
077200 P941-FIM.
077300*
077400 P942-FAIXA-VIT-C.
077500     EVALUATE TRUE
077600         WHEN WS-DOS-VALOR-CONV < 250        MOVE "low-mg"
077700           TO WS-DOS-FAIXA
077800         WHEN WS-DOS-VALOR-CONV < 500        MOVE "medium-mg"
077900           TO WS-DOS-FAIXA
078000         WHEN WS-DOS-VALOR-CONV < 1000       MOVE "high-mg"
078100           TO WS-DOS-FAIXA
078200         WHEN WS-DOS-VALOR-CONV < 2000       MOVE "very-high-mg"
078300           TO WS-DOS-FAIXA
078400         WHEN OTHER                          MOVE "ultra-high-mg"
078500           TO WS-DOS-FAIXA
078600     END-EVALUATE.
078700 P942-FIM.
078800*
078900 P943-FAIXA-PROTEINA.
079000     EVALUATE TRUE
079100         WHEN WS-DOS-VALOR-CONV < 20         MOVE "low-g"
079200           TO WS-DOS-FAIXA
079300         WHEN WS-DOS-VALOR-CONV < 30         MOVE "medium-g"
079400           TO WS-DOS-FAIXA
079500         WHEN WS-DOS-VALOR-CONV < 40         MOVE "high-g"
079600           TO WS-DOS-FAIXA
079700         WHEN OTHER                          MOVE "very-high-g"
079800           TO WS-DOS-FAIXA
079900     END-EVALUATE.
080000 P943-FIM.
080100*
080200 P944-FAIXA-GENERICA.
080300     EVALUATE TRUE
080400         WHEN WS-DOS-VALOR-CONV < 100
080500             STRING "low-"(1:4) WS-DOS-UNIDADE-CONV
080600                     DELIMITED BY SIZE INTO WS-DOS-FAIXA
080700         WHEN WS-DOS-VALOR-CONV < 500
080800             STRING "medium-"(1:7) WS-DOS-UNIDADE-CONV
080900                     DELIMITED BY SIZE INTO WS-DOS-FAIXA
081000         WHEN WS-DOS-VALOR-CONV < 1000
081100             STRING "high-"(1:5) WS-DOS-UNIDADE-CONV
081200                     DELIMITED BY SIZE INTO WS-DOS-FAIXA
081300         WHEN OTHER
081400             STRING "very-high-"(1:10) WS-DOS-UNIDADE-CONV
081500                     DELIMITED BY SIZE INTO WS-DOS-FAIXA
081600     END-EVALUATE.
081700 P944-FIM.
081800*
081900******************************************************************
082000*  P333 - EXTRATOR DE QUANTIDADE DE EMBALAGEM                    *
082100******************************************************************
082200 P333-EXTRAI-QUANTIDADE.
082300*
082400     MOVE ZERO                      TO WS-QTD-VALOR WS-QTD-TOK-1
082500                                        WS-QTD-TOK-2.
082600     MOVE SPACES                    TO WS-QTD-UNID WS-QTD-FAIXA.
082700     MOVE "N"                       TO WS-QTD-ACHOU.
082800*
082900     PERFORM P339-TESTA-TOKEN-QTD THRU P339-FIM
083000             VARYING WS-IDX FROM 1 BY 1
083100             UNTIL WS-IDX > WS-QTD-PALAVRAS OR WS-QTD-ENCONTROU.
083200*
083300     IF WS-QTD-ENCONTROU
083400         PERFORM P945-FAIXA-QUANTIDADE THRU P945-FIM
083500     END-IF.
083600*
083700 P333-FIM.
083800*
083900 P339-TESTA-TOKEN-QTD.
084000*
084100     PERFORM P931-SEPARA-NUM-UNID THRU P931-FIM.
084200     IF WS-NUM-TEXTO NOT = SPACES
084300         SET WS-TUQ-IDX               TO 1
084400         SEARCH WS-TUQ-ROW VARYING WS-TUQ-IDX
084500             AT END
084600                 CONTINUE
084700             WHEN WS-TUQ-UNIDADE(WS-TUQ-IDX) = WS-UNID-TEXTO
084800                 MOVE "S"              TO WS-QTD-ACHOU
084900                 PERFORM P946-CONVERTE-QTD THRU P946-FIM
085000                 PERFORM P947-NORMALIZA-UNID-QTD THRU P947-FIM
085100                 MOVE WS-IDX             TO WS-QTD-TOK-1
085200         END-SEARCH
085300     END-IF.
085400*
085500 P339-FIM.
085600*
085700 P946-CONVERTE-QTD.
085800     MOVE ZERO                      TO WS-QTD-VALOR.
085900     PERFORM P948-ACUMULA-DIGITO-QTD THRU P948-FIM
086000             VARYING WS-IDX2 FROM 1 BY 1
086100             UNTIL WS-IDX2 > 15 OR WS-NUM-TEXTO(WS-IDX2:1) =
086200           SPACE.
086300 P946-FIM.
086400*
086500 P948-ACUMULA-DIGITO-QTD.
086600     IF WS-NUM-TEXTO(WS-IDX2:1) IS NUMERIC
086700         COMPUTE WS-QTD-VALOR = WS-QTD-VALOR * 10 +
086800                 WS-NUM-TEXTO(WS-IDX2:1)
086900     END-IF.
087000 P948-FIM.
087100*
087200 P947-NORMALIZA-UNID-QTD.
087300     EVALUATE WS-UNID-TEXTO
087400         WHEN "caps" OR "cap" OR "c" OR "kapsule" OR "kapsula"
087500             MOVE "caps"              TO WS-QTD-UNID
087600         WHEN "tab" OR "tabs" OR "t" OR "tablet"
087700             MOVE "tab"                TO WS-QTD-UNID
087800         WHEN "ser" OR "serving"
087900             MOVE "serving"            TO WS-QTD-UNID
088000         WHEN OTHER
088100             MOVE "units"              TO WS-QTD-UNID
088200     END-EVALUATE.
088300 P947-FIM.
088400*
088500 P945-FAIXA-QUANTIDADE.
088600     IF WS-QTD-UNID = "caps" OR WS-QTD-UNID = "tab"
088700             OR WS-QTD-UNID = "serving"
088800         EVALUATE TRUE
088900             WHEN WS-QTD-VALOR NOT > 30    MOVE "small"  TO
089000           WS-QTD-FAIXA
089100             WHEN WS-QTD-VALOR NOT > 100   MOVE "medium" TO
089200           WS-QTD-FAIXA
089300             WHEN WS-QTD-VALOR NOT > 200   MOVE "large"  TO
089400           WS-QTD-FAIXA
089500             WHEN OTHER                    MOVE "xl"     TO
089600           WS-QTD-FAIXA
089700         END-EVALUATE
089800     END-IF.
089900 P945-FIM.
090000*
090100******************************************************************
090200*  P334 - DETECCAO DE FORMA FARMACEUTICA (PRIMEIRA PALAVRA DA    *
090300*  TABELA QUE CASAR COM UM TOKEN DO TITULO VENCE)                *
090400******************************************************************
090500 P334-DETECTA-FORMA.
090600*
090700     MOVE SPACES                    TO WS-FORMA-PRODUTO.
090800     SET WS-FORMA-IDX                TO 1.
090900     PERFORM P949-TESTA-FORMA THRU P949-FIM
091000             VARYING WS-FORMA-IDX FROM 1 BY 1
091100             UNTIL WS-FORMA-IDX > 22 OR WS-FORMA-PRODUTO NOT =
091200           SPACES.
091300*
091400 P334-FIM.
091500*
091600 P949-TESTA-FORMA.
091700*
091800     PERFORM P951-VARRE-TOKEN-FORMA THRU P951-FIM
091900             VARYING WS-IDX FROM 1 BY 1
092000             UNTIL WS-IDX > WS-QTD-PALAVRAS OR WS-FORMA-PRODUTO
092100           NOT = SPACES.
092200*
092300 P949-FIM.
092400*
092500 P951-VARRE-TOKEN-FORMA.
092600     IF WS-PALAVRA(WS-IDX) = WS-FORMA-DE(WS-FORMA-IDX)
092700         MOVE WS-FORMA-PARA(WS-FORMA-IDX) TO WS-FORMA-PRODUTO
092800     END-IF.
092900 P951-FIM.
093000*
093100******************************************************************
093200*  P335 - DETECCAO DE MARCA: COMPARA CADA TOKEN (E CADA PAR DE   *
093300*  TOKENS CONSECUTIVOS) COM A TABELA DE MARCAS RECONHECIDAS; NA  *
093400*  AUSENCIA, USA A MARCA INFORMADA PELO VENDEDOR                 *
093500******************************************************************
093600 P335-DETECTA-MARCA.
093700*
093800     MOVE SPACES                    TO WS-MARCA-PRODUTO.
093900     MOVE "N"                       TO WS-MARCA-DA-TABELA.
094000     MOVE ZERO                      TO WS-MARCA-TOK-1
094100           WS-MARCA-TOK-2.
094200*
094300     PERFORM P952-TESTA-MARCA-TOKEN THRU P952-FIM
094400             VARYING WS-IDX FROM 1 BY 1
094500             UNTIL WS-IDX > WS-QTD-PALAVRAS OR
094600           WS-MARCA-ACHADA-TAB.
094700*
094800     IF NOT WS-MARCA-ACHADA-TAB
094900         IF WS-IN-BRAND-NAME NOT = SPACES
095000             MOVE WS-IN-BRAND-NAME  TO WS-MARCA-PRODUTO
095100         END-IF
095200     END-IF.
095300*
095400 P335-FIM.
095500*
095600 P952-TESTA-MARCA-TOKEN.
095700*
095800     MOVE WS-PALAVRA(WS-IDX)         TO WS-JANELA-UM.
095900     IF WS-IDX < WS-QTD-PALAVRAS
096000         STRING WS-PALAVRA(WS-IDX)    DELIMITED BY SPACE
096100                " "                    DELIMITED BY SIZE
096200                WS-PALAVRA(WS-IDX + 1) DELIMITED BY SPACE
096300                INTO WS-JANELA-DOIS
096400     ELSE
096500         MOVE SPACES                   TO WS-JANELA-DOIS
096600     END-IF.
096700*
096800     SET WS-MARCA-IDX                TO 1.
096900     SEARCH WS-MARCA-ROW VARYING WS-MARCA-IDX
097000         AT END
097100             CONTINUE
097200         WHEN WS-MARCA-DE(WS-MARCA-IDX) = WS-JANELA-UM(1:15)
097300             OR WS-MARCA-DE(WS-MARCA-IDX) = WS-JANELA-DOIS(1:15)
097400             MOVE WS-MARCA-PARA(WS-MARCA-IDX) TO WS-MARCA-PRODUTO
097500             MOVE "S"                  TO WS-MARCA-DA-TABELA
097600             MOVE WS-IDX                TO WS-MARCA-TOK-1
097700     END-SEARCH.
097800*
097900 P952-FIM.
098000*
098100******************************************************************
098200*  P340 - MONTA O NOME PADRONIZADO E A CHAVE DE AGRUPAMENTO      *
098300******************************************************************
098400 P340-MONTA-NOME-E-CHAVE.
098500*
098600     PERFORM P341-REMOVE-ATRIBUTOS    THRU P341-FIM.
098700     PERFORM P342-APLICA-CANONIZACAO  THRU P342-FIM.
098800     MOVE WS-NOME-NORMALIZADO         TO WS-IDENTIDADE-NUCLEO.
098900     PERFORM P343-MONTA-IDENTIDADE    THRU P343-FIM.
099000     PERFORM P347-MONTA-CHAVE-GRUPO   THRU P347-FIM.
099100*
099200 P340-FIM.
099300*
099400******************************************************************
099500*  P341 - REMOVE DO TITULO OS TOKENS JA CLASSIFICADOS COMO       *
099600*  DOSAGEM, QUANTIDADE OU MARCA-DE-TABELA, FORMANDO O NOME BASE  *
099700******************************************************************
099800 P341-REMOVE-ATRIBUTOS.
099900*
100000     PERFORM P953-MARCA-TOKEN-USAR THRU P953-FIM
100100             VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX >
100200           WS-QTD-PALAVRAS.
100300     PERFORM P902-REMONTA              THRU P902-FIM.
100400     MOVE WS-TITULO-PADRONIZADO        TO WS-NOME-NORMALIZADO.
100500*
100600 P341-FIM.
100700*
100800 P953-MARCA-TOKEN-USAR.
100900*
101000     SET WS-PAL-INCLUIR(WS-IDX)        TO TRUE.
101100     IF WS-IDX = WS-DOS-TOK-1 OR WS-IDX = WS-DOS-TOK-2
101200         MOVE "N"                       TO WS-PAL-USAR(WS-IDX)
101300     END-IF.
101400     IF WS-IDX = WS-QTD-TOK-1 OR WS-IDX = WS-QTD-TOK-2
101500         MOVE "N"                       TO WS-PAL-USAR(WS-IDX)
101600     END-IF.
101700     IF WS-MARCA-ACHADA-TAB AND WS-IDX = WS-MARCA-TOK-1
101800         MOVE "N"                       TO WS-PAL-USAR(WS-IDX)
101900     END-IF.
102000*
102100 P953-FIM.
102200*
102300******************************************************************
102400*  P342 - CANONIZACAO DO PRINCIPIO ATIVO: CADA TOKEN (E CADA PAR *
102500*  DE TOKENS CONSECUTIVOS) DO NOME BASE E COMPARADO COM A TABELA *
102600*  DE CANONIZACAO, NA ORDEM, E SUBSTITUIDO PELA FORMA PADRAO     *
102700******************************************************************
102800 P342-APLICA-CANONIZACAO.
102900*
103000     MOVE WS-NOME-NORMALIZADO          TO WS-TITULO-PADRONIZADO.
103100     PERFORM P900-TOKENIZA               THRU P900-FIM.
103200*
103300     PERFORM P954-TESTA-CANON-TOKEN THRU P954-FIM
103400             VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX >
103500           WS-QTD-PALAVRAS.
103600*
103700     PERFORM P902-REMONTA                THRU P902-FIM.
103800     MOVE WS-TITULO-PADRONIZADO          TO WS-NOME-NORMALIZADO.
103900*
104000 P342-FIM.
104100*
104200 P954-TESTA-CANON-TOKEN.
104300*
104400     MOVE WS-PALAVRA(WS-IDX)            TO WS-JANELA-UM.
104500     IF WS-IDX < WS-QTD-PALAVRAS
104600         STRING WS-PALAVRA(WS-IDX)       DELIMITED BY SPACE
104700                " "                       DELIMITED BY SIZE
104800                WS-PALAVRA(WS-IDX + 1)    DELIMITED BY SPACE
104900                INTO WS-JANELA-DOIS
105000     ELSE
105100         MOVE SPACES                      TO WS-JANELA-DOIS
105200     END-IF.
105300*
105400     SET WS-CANON-IDX                   TO 1.
105500     SEARCH WS-CANON-ROW VARYING WS-CANON-IDX
105600         AT END
105700             CONTINUE
105800         WHEN WS-CANON-DE(WS-CANON-IDX) = WS-JANELA-UM(1:20)
105900             OR WS-CANON-DE(WS-CANON-IDX) = WS-JANELA-DOIS(1:20)
106000             MOVE WS-CANON-PARA(WS-CANON-IDX) TO
106100           WS-PALAVRA(WS-IDX)
106200             IF WS-IDX < WS-QTD-PALAVRAS
106300                 IF WS-CANON-DE(WS-CANON-IDX) =
106400           WS-JANELA-DOIS(1:20)
106500                     COMPUTE WS-IDX2 = WS-IDX + 1
106600                     MOVE "N"            TO WS-PAL-USAR(WS-IDX2)
106700                 END-IF
106800             END-IF
106900     END-SEARCH.
107000*
107100 P954-FIM.
107200*
107300******************************************************************
107400*  P343 - IDENTIDADE-NUCLEO: REMOVE OS MODIFICADORES E OS NUMEROS*
107500*  ISOLADOS DO NOME NORMALIZADO                                  *
107600******************************************************************
107700 P343-MONTA-IDENTIDADE.
107800*
107900     MOVE WS-NOME-NORMALIZADO         TO WS-TITULO-PADRONIZADO.
108000     PERFORM P900-TOKENIZA              THRU P900-FIM.
108100*
108200     PERFORM P955-TESTA-MODIFICADOR THRU P955-FIM
108300             VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX >
108400           WS-QTD-PALAVRAS.
108500*
108600     PERFORM P902-REMONTA               THRU P902-FIM.
108700     MOVE WS-TITULO-PADRONIZADO         TO WS-IDENTIDADE-NUCLEO.
108800*
108900 P343-FIM.
109000*
109100 P955-TESTA-MODIFICADOR.
109200*
109300     SET WS-PAL-INCLUIR(WS-IDX)         TO TRUE.
109400     IF WS-PALAVRA(WS-IDX) IS NUMERIC
109500         MOVE "N"                        TO WS-PAL-USAR(WS-IDX)
109600     ELSE
109700         SET WS-MODIF-IDX                 TO 1
109800         SEARCH WS-MODIF-ROW VARYING WS-MODIF-IDX
109900             AT END
110000                 CONTINUE
110100             WHEN WS-MODIF-PALAVRA(WS-MODIF-IDX) =
110200           WS-PALAVRA(WS-IDX)
110300                 MOVE "N"                  TO WS-PAL-USAR(WS-IDX)
110400         END-SEARCH
110500     END-IF.
110600*
110700 P955-FIM.
110800*
110900******************************************************************
111000*  P347 - MONTA A CHAVE DE AGRUPAMENTO                           *
111100*  PRODUCT:<NUCLEO>_FORM:<F>_DOSAGE:<FAIXA>_QTY:<FAIXA-QTD>      *
111200******************************************************************
111300 P347-MONTA-CHAVE-GRUPO.
111400*
111500     MOVE SPACES                       TO WS-CHAVE-MONTADA.
111600     STRING "product:"                  DELIMITED BY SIZE
111700            WS-IDENTIDADE-NUCLEO         DELIMITED BY SIZE
111800            INTO WS-CHAVE-MONTADA.
111900     PERFORM P956-COMPACTA-CHAVE THRU P956-FIM.
112000*
112100     IF WS-FORMA-PRODUTO = "powder" OR "capsule" OR "tablet"
112200             OR "liquid"
112300         PERFORM P957-ANEXA-FORMA THRU P957-FIM
112400     END-IF.
112500*
112600     IF WS-DOS-FAIXA NOT = "unknown"
112700         PERFORM P958-ANEXA-DOSAGEM THRU P958-FIM
112800     END-IF.
112900*
113000     IF WS-QTD-FAIXA NOT = SPACES
113100         PERFORM P959-ANEXA-QUANTIDADE THRU P959-FIM
113200     END-IF.
113300*
113400 P347-FIM.
113500*
113600 P956-COMPACTA-CHAVE.
113700     MOVE ZERO                          TO WS-PONTEIRO-SAIDA.
113800     MOVE WS-CHAVE-MONTADA               TO WS-TITULO-LIMPO.
113900     MOVE SPACES                         TO WS-CHAVE-MONTADA.
114000     PERFORM P311-VARRE-CARACTERE THRU P311-FIM
114100             VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX > 60.
114200     MOVE WS-TITULO-PADRONIZADO(1:60)    TO WS-CHAVE-MONTADA.
114300 P956-FIM.
114400*
114500 P957-ANEXA-FORMA.
114600     STRING WS-CHAVE-MONTADA DELIMITED BY SPACE
114700            "_form:"          DELIMITED BY SIZE
114800            WS-FORMA-PRODUTO  DELIMITED BY SPACE
114900            INTO WS-CHAVE-MONTADA.
115000 P957-FIM.
115100*
115200 P958-ANEXA-DOSAGEM.
115300     STRING WS-CHAVE-MONTADA DELIMITED BY SPACE
115400            "_dosage:"        DELIMITED BY SIZE
115500            WS-DOS-FAIXA      DELIMITED BY SPACE
115600            INTO WS-CHAVE-MONTADA.
115700 P958-FIM.
115800*
115900 P959-ANEXA-QUANTIDADE.
116000     STRING WS-CHAVE-MONTADA DELIMITED BY SPACE
116100            "_qty:"           DELIMITED BY SIZE
116200            WS-QTD-FAIXA      DELIMITED BY SPACE
116300            INTO WS-CHAVE-MONTADA.
116400 P959-FIM.
116500*
116600******************************************************************
116700*  P350 - LOCALIZA (BUSCA BINARIA) OU CRIA O GRUPO DO PRODUTO NA *
116800*  TABELA EM MEMORIA, MANTIDA SEMPRE ORDENADA PELA CHAVE         *
116900******************************************************************
117000 P350-LOCALIZA-GRUPO.
117100*
117200     MOVE "N"                          TO WS-GRUPO-ACHOU.
117300     MOVE ZERO                         TO WS-GRUPO-POSICAO.
117400*
117500     IF WS-QTD-GRUPOS > 0
117600         SET WS-TG-IDX                  TO 1
117700         SEARCH ALL WS-TG-ROW
117800             AT END
117900                 CONTINUE
118000             WHEN WS-TG-CHAVE(WS-TG-IDX) = WS-CHAVE-MONTADA
118100                 MOVE "S"                TO WS-GRUPO-ACHOU
118200                 SET WS-GRUPO-POSICAO    TO WS-TG-IDX
118300         END-SEARCH
118400     END-IF.
118500*
118600     IF WS-GRUPO-ENCONTRADO
118700         ADD 1 TO WS-TG-QTD-PROD(WS-GRUPO-POSICAO)
118800     ELSE
118900         PERFORM P352-CRIA-GRUPO        THRU P352-FIM
119000     END-IF.
119100*
119200 P350-FIM.
119300*
119400******************************************************************
119500*  P352 - CRIA UM NOVO GRUPO, MANTENDO A TABELA ORDENADA PELA    *
119600*  CHAVE (INSERCAO COM DESLOCAMENTO)                             *
119700******************************************************************
119800 P352-CRIA-GRUPO.
119900*
120000     ADD 1 TO WS-QTD-GRUPOS.
120100     ADD 1 TO WS-CONT-GRUPOS-CRIADOS.
120200     MOVE WS-QTD-GRUPOS                 TO WS-GRUPO-POSICAO.
120300*
120400     PERFORM P353-DESLOCA-POSICAO THRU P353-FIM
120500             VARYING WS-IDX FROM WS-QTD-GRUPOS BY -1
120600             UNTIL WS-IDX = 1
120700             OR WS-TG-CHAVE(WS-IDX - 1) < WS-CHAVE-MONTADA.
120800*
120900     MOVE WS-CONT-GRUPOS-CRIADOS         TO
121000           WS-TG-ID(WS-GRUPO-POSICAO).
121100     MOVE WS-CHAVE-MONTADA                TO
121200           WS-TG-CHAVE(WS-GRUPO-POSICAO).
121300     MOVE WS-NOME-NORMALIZADO(1:40)       TO
121400           WS-TG-NOME(WS-GRUPO-POSICAO).
121500     MOVE WS-IDENTIDADE-NUCLEO(1:60)      TO
121600           WS-TG-CORE(WS-GRUPO-POSICAO).
121700     MOVE 1                                TO
121800           WS-TG-QTD-PROD(WS-GRUPO-POSICAO).
121900     MOVE ZERO                             TO
122000           WS-TG-QTD-VEND(WS-GRUPO-POSICAO).
122100     SET WS-TG-ATIVO(WS-GRUPO-POSICAO)     TO TRUE.
122200     MOVE WS-CONT-GRUPOS-CRIADOS
122300             TO WS-TG-REDIRECIONA(WS-GRUPO-POSICAO).
122400     MOVE WS-GRUPO-POSICAO                TO
122500           WS-TGP-POSICAO(WS-CONT-GRUPOS-CRIADOS).
122600*
122700 P352-FIM.
122800*
122900 P353-DESLOCA-POSICAO.
123000     MOVE WS-TG-ROW(WS-IDX - 1)          TO WS-TG-ROW(WS-IDX).
123100     MOVE WS-IDX                          TO
123200           WS-TGP-POSICAO(WS-TG-ID(WS-IDX)).
123300     MOVE WS-IDX - 1                      TO WS-GRUPO-POSICAO.
123400 P353-FIM.
123500*
123600******************************************************************
123700*  P360 - ARMAZENA O PRODUTO JA PADRONIZADO NA TABELA EM MEMORIA *
123800*  PARA GRAVACAO POSTERIOR (APOS A FUSAO DE GRUPOS)              *
123900******************************************************************
124000 P360-ARMAZENA-PRODUTO.
124100*
124200     ADD 1 TO WS-QTD-PROD-TAB.
124300     SET WS-TP-IDX                       TO WS-QTD-PROD-TAB.
124400*
124500     MOVE WS-IN-PRODUCT-ID               TO
124600           WS-TP-PRODUCT-ID(WS-TP-IDX).
124700     MOVE WS-IN-VENDOR-ID                TO
124800           WS-TP-VENDOR-ID(WS-TP-IDX).
124900     MOVE WS-IN-VENDOR-NAME               TO
125000           WS-TP-VENDOR-NAME(WS-TP-IDX).
125100     MOVE WS-MARCA-PRODUTO                TO
125200           WS-TP-BRAND-NAME(WS-TP-IDX).
125300     MOVE WS-NOME-NORMALIZADO(1:40)       TO
125400           WS-TP-NORM-NAME(WS-TP-IDX).
125500     MOVE WS-CHAVE-MONTADA                TO
125600           WS-TP-GROUP-KEY(WS-TP-IDX).
125700     MOVE WS-TG-ID(WS-GRUPO-POSICAO)      TO
125800           WS-TP-GROUP-ID(WS-TP-IDX).
125900     MOVE WS-DOS-VALOR                    TO
126000           WS-TP-DOSAGE-VALUE(WS-TP-IDX).
126100     MOVE WS-DOS-UNIDADE                  TO
126200           WS-TP-DOSAGE-UNIT(WS-TP-IDX).
126300     MOVE WS-DOS-FAIXA                    TO
126400           WS-TP-DOSAGE-RANGE(WS-TP-IDX).
126500     MOVE WS-QTD-VALOR                    TO
126600           WS-TP-QUANTITY(WS-TP-IDX).
126700     MOVE WS-QTD-UNID                     TO
126800           WS-TP-QTY-UNIT(WS-TP-IDX).
126900     MOVE WS-FORMA-PRODUTO                TO
127000           WS-TP-FORM(WS-TP-IDX).
127100     MOVE WS-IN-PRICE                     TO
127200           WS-TP-PRICE(WS-TP-IDX).
127300     MOVE WS-DOS-CONFIANCA                TO
127400           WS-TP-CONFIDENCE(WS-TP-IDX).
127500     MOVE WS-IN-CATEGORY                  TO
127600           WS-TP-CATEGORY(WS-TP-IDX).
127700*
127800 P360-FIM.
127900*
128000******************************************************************
128100*  P400 - FUNDE GRUPOS DE IDENTIDADE-NUCLEO IGUAL OU SEMELHANTE  *
128200*  (DICE >= 75). O GRUPO COM MAIS PRODUTOS SOBREVIVE; NO EMPATE, *
128300*  SOBREVIVE O DE MENOR NUMERO. UM GRUPO JA CONSUMIDO NAO E      *
128400*  REFUNDIDO.                                                    *
128500******************************************************************
128600 P400-FUNDE-GRUPOS.
128700*
128800     PERFORM P401-LINHA-EXTERNA THRU P401-FIM
128900             VARYING WS-FUS-I FROM 1 BY 1 UNTIL WS-FUS-I >
129000           WS-QTD-GRUPOS.
129100*
129200     MOVE ZERO                           TO WS-CONT-GRUPOS-FINAIS.
129300     PERFORM P402-CONTA-ATIVO THRU P402-FIM
129400             VARYING WS-FUS-I FROM 1 BY 1 UNTIL WS-FUS-I >
129500           WS-QTD-GRUPOS.
129600*
129700 P400-FIM.
129800*
129900 P401-LINHA-EXTERNA.
130000     IF WS-TG-ATIVO(WS-FUS-I)
130100         COMPUTE WS-FUS-J = WS-FUS-I + 1
130200         PERFORM P403-LINHA-INTERNA THRU P403-FIM
130300                 VARYING WS-FUS-J FROM WS-FUS-I + 1 BY 1
130400                 UNTIL WS-FUS-J > WS-QTD-GRUPOS
130500     END-IF.
130600 P401-FIM.
130700*
130800 P403-LINHA-INTERNA.
130900     IF WS-TG-ATIVO(WS-FUS-J)
131000         PERFORM P410-SIMILARIDADE THRU P410-FIM
131100         IF (WS-FUS-SIMILARIDADE NOT < 75)
131200             OR (WS-TG-CORE(WS-FUS-I) = WS-TG-CORE(WS-FUS-J)
131300                 AND WS-TG-CORE(WS-FUS-I) NOT = SPACES)
131400             PERFORM P420-EXECUTA-FUSAO THRU P420-FIM
131500         END-IF
131600     END-IF.
131700 P403-FIM.
131800*
131900 P402-CONTA-ATIVO.
132000     IF WS-TG-ATIVO(WS-FUS-I)
132100         ADD 1                           TO WS-CONT-GRUPOS-FINAIS
132200     END-IF.
132300 P402-FIM.
132400*
132500******************************************************************
132600*  P410 - CALCULA A SIMILARIDADE DE DICE (0-100) ENTRE AS        *
132700*  IDENTIDADES-NUCLEO DE DOIS GRUPOS (INTERSECAO DE CONJUNTO DE  *
132800*  PALAVRAS)                                                     *
132900******************************************************************
133000 P410-SIMILARIDADE.
133100*
133200     MOVE WS-TG-CORE(WS-FUS-I)           TO WS-TITULO-PADRONIZADO.
133300     PERFORM P900-TOKENIZA                 THRU P900-FIM.
133400     MOVE WS-QTD-PALAVRAS                  TO WS-QTD-PAL-A.
133500     PERFORM P411-COPIA-PAL-A THRU P411-FIM
133600             VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX >
133700           WS-QTD-PAL-A.
133800*
133900     MOVE WS-TG-CORE(WS-FUS-J)           TO WS-TITULO-PADRONIZADO.
134000     PERFORM P900-TOKENIZA                 THRU P900-FIM.
134100     MOVE WS-QTD-PALAVRAS                  TO WS-QTD-PAL-B.
134200     PERFORM P412-COPIA-PAL-B THRU P412-FIM
134300             VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX >
134400           WS-QTD-PAL-B.
134500*
134600     MOVE ZERO                            TO WS-FUS-L.
134700     MOVE WS-QTD-PAL-A                    TO WS-FUS-LEN1.
134800     MOVE WS-QTD-PAL-B                    TO WS-FUS-LEN2.
134900*
135000     PERFORM P413-CONTA-COMUM THRU P413-FIM
135100             VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX >
135200           WS-QTD-PAL-A.
135300*
135400     IF WS-FUS-LEN1 + WS-FUS-LEN2 = 0
135500         MOVE ZERO                        TO WS-FUS-SIMILARIDADE
135600     ELSE
135700         COMPUTE WS-FUS-SIMILARIDADE ROUNDED =
135800                 (200 * WS-FUS-L) / (WS-FUS-LEN1 + WS-FUS-LEN2)
135900     END-IF.
136000*
136100 P410-FIM.
136200*
136300 P411-COPIA-PAL-A.
136400     MOVE WS-PALAVRA(WS-IDX)              TO WS-PAL-A(WS-IDX).
136500 P411-FIM.
136600*
136700 P412-COPIA-PAL-B.
136800     MOVE WS-PALAVRA(WS-IDX)              TO WS-PAL-B(WS-IDX).
136900 P412-FIM.
137000*
137100 P413-CONTA-COMUM.
137200     SET WS-PB-IDX                        TO 1.
137300     SEARCH WS-PAL-B-ROW VARYING WS-PB-IDX
137400         AT END
137500             CONTINUE
137600         WHEN WS-PAL-B(WS-PB-IDX) = WS-PAL-A(WS-IDX)
137700             ADD 1                         TO WS-FUS-L
137800     END-SEARCH.
137900 P413-FIM.
138000*
138100******************************************************************
138200*  P420 - EXECUTA A FUSAO: O GRUPO COM MAIS PRODUTOS SOBREVIVE;  *
138300*  NO EMPATE, SOBREVIVE O DE MENOR NUMERO DE GRUPO               *
138400******************************************************************
138500 P420-EXECUTA-FUSAO.
138600*
138700     IF WS-TG-QTD-PROD(WS-FUS-I) > WS-TG-QTD-PROD(WS-FUS-J)
138800         MOVE WS-FUS-I                     TO WS-FUS-VENCEDOR
138900         MOVE WS-FUS-J                     TO WS-FUS-PERDEDOR
139000     ELSE
139100         IF WS-TG-QTD-PROD(WS-FUS-J) > WS-TG-QTD-PROD(WS-FUS-I)
139200             MOVE WS-FUS-J                  TO WS-FUS-VENCEDOR
139300             MOVE WS-FUS-I                  TO WS-FUS-PERDEDOR
139400         ELSE
139500             IF WS-TG-ID(WS-FUS-I) < WS-TG-ID(WS-FUS-J)
139600                 MOVE WS-FUS-I               TO WS-FUS-VENCEDOR
139700                 MOVE WS-FUS-J               TO WS-FUS-PERDEDOR
139800             ELSE
139900                 MOVE WS-FUS-J               TO WS-FUS-VENCEDOR
140000                 MOVE WS-FUS-I               TO WS-FUS-PERDEDOR
140100             END-IF
140200         END-IF
140300     END-IF.
140400*
140500     ADD WS-TG-QTD-PROD(WS-FUS-PERDEDOR)
140600             TO WS-TG-QTD-PROD(WS-FUS-VENCEDOR).
140700     SET WS-TG-FUNDIDO(WS-FUS-PERDEDOR)   TO TRUE.
140800     MOVE WS-TG-ID(WS-FUS-VENCEDOR)
140900             TO WS-TG-REDIRECIONA(WS-FUS-PERDEDOR).
141000     ADD 1 TO WS-CONT-GRUPOS-FUNDIDOS.
141100*
141200 P420-FIM.
141300*
141400******************************************************************
141500*  P500 - REGRAVA OS PRODUTOS COM O GRUPO FINAL (POS-FUSAO) E    *
141600*  ACUMULA FORNECEDORES DISTINTOS POR GRUPO                      *
141700******************************************************************
141800 P500-GRAVA-PRODMAST.
141900*
142000     PERFORM P510-PROCESSA-UM-PRODUTO THRU P510-FIM
142100             VARYING WS-TP-IDX FROM 1 BY 1 UNTIL WS-TP-IDX >
142200           WS-QTD-PROD-TAB.
142300*
142400 P500-FIM.
142500*
142600 P510-PROCESSA-UM-PRODUTO.
142700* (REVISAO CH-0192: O GRUPO E LOCALIZADO PELA TABELA DE POSICAO,
142800* POIS WS-TP-GROUP-ID E O NUMERO DO GRUPO, NAO A SUA POSICAO NA
142900* WS-TAB-GRUPO-AREA -- A TABELA FICA ORDENADA POR CHAVE).
143000     SET WS-TG-IDX                        TO
143100           WS-TGP-POSICAO(WS-TP-GROUP-ID(WS-TP-IDX)).
143200     MOVE WS-TG-REDIRECIONA(WS-TG-IDX)    TO
143300           WS-TP-GROUP-ID(WS-TP-IDX).
143400     PERFORM P520-GRAVA-UM-PRODUTO         THRU P520-FIM.
143500     PERFORM P530-ACUMULA-FORNECEDOR       THRU P530-FIM.
143600 P510-FIM.
143700*
143800******************************************************************
143900*  P520 - GRAVA UM REGISTRO DE PRODMAST                          *
144000******************************************************************
144100 P520-GRAVA-UM-PRODUTO.
144200*
144300     MOVE SPACES                          TO REG-PRODMAST.
144400     MOVE WS-TP-PRODUCT-ID(WS-TP-IDX)     TO PM-PRODUCT-ID.
144500     MOVE WS-TP-VENDOR-ID(WS-TP-IDX)      TO PM-VENDOR-ID.
144600     MOVE WS-TP-VENDOR-NAME(WS-TP-IDX)    TO PM-VENDOR-NAME.
144700     MOVE WS-TP-BRAND-NAME(WS-TP-IDX)     TO PM-BRAND-NAME.
144800     MOVE WS-TP-NORM-NAME(WS-TP-IDX)      TO PM-NORM-NAME.
144900     MOVE WS-TP-GROUP-KEY(WS-TP-IDX)      TO PM-GROUP-KEY.
145000     MOVE WS-TP-GROUP-ID(WS-TP-IDX)       TO PM-GROUP-ID.
145100     MOVE WS-TP-DOSAGE-VALUE(WS-TP-IDX)   TO PM-DOSAGE-VALUE.
145200     MOVE WS-TP-DOSAGE-UNIT(WS-TP-IDX)    TO PM-DOSAGE-UNIT.
145300     MOVE WS-TP-DOSAGE-RANGE(WS-TP-IDX)   TO PM-DOSAGE-RANGE.
145400     MOVE WS-TP-QUANTITY(WS-TP-IDX)       TO PM-QUANTITY.
145500     MOVE WS-TP-QTY-UNIT(WS-TP-IDX)       TO PM-QTY-UNIT.
145600     MOVE WS-TP-FORM(WS-TP-IDX)           TO PM-FORM.
145700     MOVE WS-TP-PRICE(WS-TP-IDX)          TO PM-PRICE.
145800     MOVE WS-TP-CONFIDENCE(WS-TP-IDX)     TO PM-CONFIDENCE.
145900     MOVE WS-TP-CATEGORY(WS-TP-IDX)       TO PM-CATEGORY.
146000*
146100     WRITE REG-PRODMAST.
146200     IF NOT WS-FS-PRODMAST-OK
146300         DISPLAY "SCPF0600 - ERRO AO GRAVAR PRODMAST. FS: "
146400                 WS-FS-PRODMAST
146500     END-IF.
146600*
146700 P520-FIM.
146800*
146900******************************************************************
147000*  P530 - ACUMULA, POR GRUPO FINAL, OS FORNECEDORES (VENDEDORES) *
147100*  DISTINTOS, ATE 15 POR GRUPO, PARA O GM-VENDOR-CNT             *
147200******************************************************************
147300 P530-ACUMULA-FORNECEDOR.
147400* (REVISAO CH-0192: WS-TAB-VEND-GRUPO-AREA E INDEXADA PELA MESMA
147500* POSICAO DA WS-TAB-GRUPO-AREA, NAO PELO NUMERO DO GRUPO, PARA
147600* CASAR COM A LEITURA FEITA EM P610-GRAVA-UM-GRUPO).
147700*
147800     SET WS-TVG-IDX                       TO
147900           WS-TGP-POSICAO(WS-TP-GROUP-ID(WS-TP-IDX)).
148000     MOVE "N"                             TO WS-ACHOU-SW.
148100     MOVE 1                               TO WS-TVL-IDX.
148200*
148300     PERFORM P531-TESTA-FORNECEDOR THRU P531-FIM
148400             VARYING WS-TVL-IDX FROM 1 BY 1
148500             UNTIL WS-TVL-IDX > WS-TVG-QTD(WS-TVG-IDX).
148600*
148700     IF NOT WS-FOI-ACHADO AND WS-TVG-QTD(WS-TVG-IDX) < 15
148800         ADD 1 TO WS-TVG-QTD(WS-TVG-IDX)
148900         MOVE WS-TP-VENDOR-ID(WS-TP-IDX) TO
149000                 WS-TVG-VENDOR-ID(WS-TVG-IDX,
149100           WS-TVG-QTD(WS-TVG-IDX))
149200     END-IF.
149300*
149400 P530-FIM.
149500*
149600 P531-TESTA-FORNECEDOR.
149700     IF WS-TVG-VENDOR-ID(WS-TVG-IDX, WS-TVL-IDX)
149800             = WS-TP-VENDOR-ID(WS-TP-IDX)
149900         MOVE "S"                          TO WS-ACHOU-SW
150000     END-IF.
150100 P531-FIM.
150200*
150300******************************************************************
150400*  P600 - GRAVA O MESTRE DE GRUPO (GRPMAST) PARA CADA GRUPO      *
150500*  SOBREVIVENTE, COM A CONTAGEM FINAL DE PRODUTOS E FORNECEDORES *
150600******************************************************************
150700 P600-GRAVA-GRPMAST.
150800*
150900     PERFORM P610-GRAVA-UM-GRUPO THRU P610-FIM
151000             VARYING WS-TG-IDX FROM 1 BY 1 UNTIL WS-TG-IDX >
151100           WS-QTD-GRUPOS.
151200*
151300 P600-FIM.
151400*
151500 P610-GRAVA-UM-GRUPO.
151600*
151700     IF WS-TG-ATIVO(WS-TG-IDX)
151800         MOVE SPACES                       TO REG-GRPMAST
151900         MOVE WS-TG-ID(WS-TG-IDX)          TO GM-GROUP-ID
152000         MOVE WS-TG-CHAVE(WS-TG-IDX)       TO GM-GROUP-KEY
152100         MOVE WS-TG-NOME(WS-TG-IDX)        TO GM-NORM-NAME
152200         MOVE WS-TG-QTD-PROD(WS-TG-IDX)    TO GM-PRODUCT-CNT
152300         MOVE WS-TVG-QTD(WS-TG-IDX)        TO GM-VENDOR-CNT
152400         WRITE REG-GRPMAST
152500         IF NOT WS-FS-GRPMAST-OK
152600             DISPLAY "SCPF0600 - ERRO AO GRAVAR GRPMAST. FS: "
152700                     WS-FS-GRPMAST
152800         END-IF
152900     END-IF.
153000*
153100 P610-FIM.
153200*
153300******************************************************************
153400*  P700 - EXIBE OS TOTAIS DE CONTROLE DO LOTE                    *
153500******************************************************************
153600 P700-TOTAIS.
153700*
153800     DISPLAY "SCPF0600 - TOTAIS DE CONTROLE DO LOTE DE
153900           PADRONIZACAO".
154000     DISPLAY "  REGISTROS LIDOS.......: " WS-CONT-LIDOS.
154100     DISPLAY "  REGISTROS PROCESSADOS.: " WS-CONT-PROCESSADOS.
154200     DISPLAY "  REGISTROS REJEITADOS..: " WS-CONT-REJEITADOS.
154300     DISPLAY "  GRUPOS CRIADOS.........: " WS-CONT-GRUPOS-CRIADOS.
154400     DISPLAY "  GRUPOS FUNDIDOS........: "
154500           WS-CONT-GRUPOS-FUNDIDOS.
154600     DISPLAY "  GRUPOS FINAIS..........: " WS-CONT-GRUPOS-FINAIS.
154700*
154800     IF SW0-LIGADA
154900         DISPLAY "  (DIAGNOSTICO) POSICOES DE GRUPO USADAS: "
155000                 WS-QTD-GRUPOS
155100         DISPLAY "  (DIAGNOSTICO) POSICOES DE PRODUTO USADAS: "
155200                 WS-QTD-PROD-TAB
155300     END-IF.
155400*
155500 P700-FIM.
155600*
155700******************************************************************
155800*  P900 - TOKENIZA WS-TITULO-PADRONIZADO EM PALAVRAS SEPARADAS   *
155900*  POR ESPACO, ATE 20 PALAVRAS                                   *
156000******************************************************************
156100 P900-TOKENIZA.
156200*
156300     MOVE SPACES                         TO WS-TAB-PALAVRAS-AREA.
156400     MOVE ZERO                           TO WS-QTD-PALAVRAS.
156500*
156600     UNSTRING WS-TITULO-PADRONIZADO DELIMITED BY ALL SPACE
156700             INTO WS-PALAVRA(1)  WS-PALAVRA(2)  WS-PALAVRA(3)
156800                  WS-PALAVRA(4)  WS-PALAVRA(5)  WS-PALAVRA(6)
156900                  WS-PALAVRA(7)  WS-PALAVRA(8)  WS-PALAVRA(9)
157000                  WS-PALAVRA(10) WS-PALAVRA(11) WS-PALAVRA(12)
157100                  WS-PALAVRA(13) WS-PALAVRA(14) WS-PALAVRA(15)
157200                  WS-PALAVRA(16) WS-PALAVRA(17) WS-PALAVRA(18)
157300                  WS-PALAVRA(19) WS-PALAVRA(20)
157400             TALLYING WS-QTD-PALAVRAS
157500     END-UNSTRING.
157600*
157700     PERFORM P901-MARCA-INCLUIR THRU P901-FIM
157800             VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX >
157900           WS-QTD-PALAVRAS.
158000*
158100 P900-FIM.
158200*
158300 P901-MARCA-INCLUIR.
158400     SET WS-PAL-INCLUIR(WS-IDX)           TO TRUE.
158500 P901-FIM.
158600*
158700******************************************************************
158800*  P902 - REMONTA WS-TITULO-PADRONIZADO A PARTIR DOS TOKENS      *
158900*  MARCADOS PARA USO (WS-PAL-USAR = "S"), SEPARADOS POR UM ESPACO*
159000******************************************************************
159100 P902-REMONTA.
159200*
159300     MOVE SPACES                          TO WS-SAIDA-MONTAGEM.
159400     MOVE ZERO                            TO WS-PONTEIRO-SAIDA.
159500*
159600     PERFORM P903-ANEXA-TOKEN THRU P903-FIM
159700             VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX >
159800           WS-QTD-PALAVRAS.
159900*
160000     MOVE WS-SAIDA-MONTAGEM                TO
160100           WS-TITULO-PADRONIZADO.
160200*
160300 P902-FIM.
160400*
160500 P903-ANEXA-TOKEN.
160600*
160700     IF WS-PAL-INCLUIR(WS-IDX)
160800         IF WS-PONTEIRO-SAIDA = 0
160900             STRING WS-PALAVRA(WS-IDX) DELIMITED BY SPACE
161000                     INTO WS-SAIDA-MONTAGEM
161100         ELSE
161200             STRING WS-SAIDA-MONTAGEM   DELIMITED BY SPACE
161300                    " "                  DELIMITED BY SIZE
161400                    WS-PALAVRA(WS-IDX)   DELIMITED BY SPACE
161500                    INTO WS-SAIDA-MONTAGEM
161600         END-IF
161700         MOVE 1                           TO WS-PONTEIRO-SAIDA
161800     END-IF.
161900*
162000 P903-FIM.
162100*
162200 P999-ENCERRA.
162300     CLOSE PRODIN PRODMAST GRPMAST.
162400     GOBACK.
162500 P999-FIM.
