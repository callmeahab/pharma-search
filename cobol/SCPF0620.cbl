000100******************************************************************
000200* PROGRAMA.... SCPF0620                                          *
000300* AUTOR....... A. RAFFUL                                         *
000400* INSTALACAO.. SETOR DE PROCESSAMENTO DE DADOS - COMPARA-PRECO   *
000500* DATA ESCRITA 03/02/1991                                        *
000600* DATA COMPIL. 03/02/1991                                        *
000700* SEGURANCA... USO INTERNO - LOTE NOTURNO DE PADRONIZACAO        *
000800* PROPOSITO... LE O MESTRE DE PRODUTO PADRONIZADO (PRODMAST) EM  *
000900*              SEQUENCIA E GERA O ARQUIVO PLANO DELIMITADO POR   *
001000*              VIRGULA (PRODCSV) PARA CARGA EM PLANILHA OU EM    *
001100*              FERRAMENTA DE ANALISE EXTERNA AO SISTEMA DE       *
001200*              COMPARACAO DE PRECOS.                             *
001300******************************************************************
001400* HISTORICO DE ALTERACOES                                        *
001500*--------------------------------------------------------------- *
001600* DATA       PROGRAMADOR  CHAMADO     DESCRICAO                  *
001700* ---------  -----------  ----------  -------------------------- *
001800* 03/02/1991 A.RAFFUL     CH-0209     VERSAO INICIAL - EXPORTACAO*
001900*                                     DE ID/TITULO/PRECO/        *
002000*                                     FORNECEDOR.                *
002100* 19/07/1994 A.RAFFUL     CH-0228     ACRESCIDAS AS COLUNAS DE   *
002200*                                     MARCA E CATEGORIA.         *
002300* 21/01/1999 M.SANTOS     CH-Y2K-16   REVISAO DE VIRADA DE SECULO*
002400*                                     - CONFIRMADO QUE O ARQUIVO *
002500*                                     NAO CARREGA DATA DE EMISSAO*
002600*                                     NO REGISTRO.               *
002700* 30/09/2002 R.TEIXEIRA   CH-0261     CORRIGIDA A FORMATACAO DO  *
002800*                                     PRECO PARA DUAS CASAS      *
002900*                                     DECIMAIS SEM SEPARADOR DE  *
003000*                                     MILHAR.                    *
003100* 17/04/2006 J.PEREIRA    CH-0274     ACRESCIDA A LINHA DE       *
003200*                                     CABECALHO COM OS NOMES DAS *
003300*                                     COLUNAS.                   *
003400******************************************************************
003500 IDENTIFICATION DIVISION.
003600 PROGRAM-ID.    SCPF0620.
003700 AUTHOR.        A. RAFFUL.
003800 INSTALLATION.  SETOR DE PROCESSAMENTO DE DADOS - COMPARA-PRECO.
003900 DATE-WRITTEN.  03/02/1991.
004000 DATE-COMPILED. 03/02/1991.
004100 SECURITY.      USO INTERNO - LOTE NOTURNO DE PADRONIZACAO.
004200*
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM
004700     UPSI-0 ON STATUS IS SW0-LIGADA OFF STATUS IS SW0-DESLIGADA.
004800*
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT PRODMAST  ASSIGN TO "PRODMAST"
005200         ORGANIZATION   IS SEQUENTIAL
005300         ACCESS         IS SEQUENTIAL
005400         FILE STATUS    IS WS-FS-PRODMAST.
005500*
005600     SELECT PRODCSV   ASSIGN TO "PRODCSV"
005700         ORGANIZATION   IS LINE SEQUENTIAL
005800         ACCESS         IS SEQUENTIAL
005900         FILE STATUS    IS WS-FS-PRODCSV.
006000*
006100 DATA DIVISION.
006200 FILE SECTION.
006300*
006400 FD  PRODMAST
006500     LABEL RECORDS ARE STANDARD.
006600     COPY PRODMAST.
006700*
006800 FD  PRODCSV
006900     LABEL RECORDS ARE STANDARD
007000     RECORD CONTAINS 160 CHARACTERS.
007100 01  REG-PRODCSV                      PIC X(160).
007200*
007300 WORKING-STORAGE SECTION.
007400*
007500 01  WS-FS-PRODMAST                   PIC X(02).
007600     88  WS-FS-PRODMAST-OK            VALUE "00".
007700*
007800 01  WS-FS-PRODCSV                    PIC X(02).
007900     88  WS-FS-PRODCSV-OK             VALUE "00".
008000*
008100 01  WS-FLAGS.
008200     05  WS-FIM-PRODMAST              PIC X(01)  VALUE "N".
008300         88  FLAG-EOF-PRODMAST        VALUE "S".
008400     05  WS-ACHOU-SW                  PIC X(01)  VALUE "N".
008500         88  WS-FOI-ACHADO            VALUE "S".
008600     05  FILLER                       PIC X(02)  VALUE SPACES.
008700*
008800 01  WS-CONTADORES.
008900     05  WS-TOT-LIDOS                 PIC 9(07)  COMP VALUE ZERO.
009000     05  WS-TOT-EXPORTADOS            PIC 9(07)  COMP VALUE ZERO.
009100     05  FILLER                       PIC X(04)  VALUE SPACES.
009200 01  WS-CONTADORES-R REDEFINES WS-CONTADORES.
009300     05  WS-CT-LIDOS-EDITADO          PIC ZZZ,ZZ9.
009400     05  WS-CT-EXPORT-EDITADO         PIC ZZZ,ZZ9.
009500     05  FILLER                       PIC X(04).
009600*
009700* AREA DE TRABALHO PARA RECORTE DE CAMPO ALFANUMERICO, SEM FINAL -
009800* EM BRANCO, USADA PARA ID, TITULO, FORNECEDOR, MARCA E CATEGORIA 
009900 01  WS-CAMPO-GENERICO                PIC X(40)  VALUE SPACES.
010000 01  WS-CAMPO-GENERICO-R REDEFINES WS-CAMPO-GENERICO.
010100     05  WS-CG-POSICAO OCCURS 40 TIMES INDEXED BY WS-CG-IDX
010200             PIC X(01).
010300 01  WS-TAM-CAMPO                     PIC 9(02)  COMP VALUE ZERO.
010400*
010500* AREA DE TRABALHO PARA A EDICAO DO PRECO (SEM SEPARADOR DE MILHAR
010600 01  WS-PRECO-EDITADO                 PIC Z(06)9.99.
010700 01  WS-PRECO-EDITADO-R REDEFINES WS-PRECO-EDITADO.
010800     05  WS-PE-POSICAO OCCURS 10 TIMES INDEXED BY WS-PE-IDX
010900             PIC X(01).
011000 01  WS-INICIO-PRECO                  PIC 9(02)  COMP VALUE 1.
011100 01  WS-TAM-PRECO                     PIC 9(02)  COMP VALUE ZERO.
011200*
011300* LINHA CSV MONTADA E O PONTEIRO DA PROXIMA POSICAO LIVRE --------
011400 01  WS-LINHA-CSV                     PIC X(160) VALUE SPACES.
011500 01  WS-PONTEIRO-CSV                  PIC 9(03)  COMP VALUE 1.
011600*
011700 LINKAGE SECTION.
011800*
011900 PROCEDURE DIVISION.
012000*
012100 MAIN-PROCEDURE.
012200*
012300     PERFORM P100-INICIALIZA        THRU P100-FIM.
012400     PERFORM P300-EXPORTA           THRU P300-FIM.
012500     PERFORM P700-TOTAIS            THRU P700-FIM.
012600     PERFORM P999-ENCERRA           THRU P999-FIM.
012700*
012800 P100-INICIALIZA.
012900*
013000     SET WS-FS-PRODMAST-OK            TO TRUE.
013100     SET WS-FS-PRODCSV-OK             TO TRUE.
013200*
013300     OPEN INPUT PRODMAST.
013400     IF NOT WS-FS-PRODMAST-OK
013500         DISPLAY "SCPF0620 - ERRO NA ABERTURA DE PRODMAST. FS: "
013600                 WS-FS-PRODMAST
013700         PERFORM P999-ENCERRA THRU P999-FIM
013800     END-IF.
013900*
014000     OPEN OUTPUT PRODCSV.
014100     IF NOT WS-FS-PRODCSV-OK
014200         DISPLAY "SCPF0620 - ERRO NA ABERTURA DE PRODCSV. FS: "
014300                 WS-FS-PRODCSV
014400         PERFORM P999-ENCERRA THRU P999-FIM
014500     END-IF.
014600*
014700     MOVE "id,title,price,vendor,brand,category" TO WS-LINHA-CSV.
014800     WRITE REG-PRODCSV FROM WS-LINHA-CSV.
014900*
015000 P100-FIM.
015100*
015200******************************************************************
015300*  P300 - LE O MESTRE PADRONIZADO EM SEQUENCIA E GERA UMA LINHA  *
015400*  CSV POR REGISTRO                                              *
015500******************************************************************
015600 P300-EXPORTA.
015700*
015800     PERFORM P310-LE-E-EXPORTA THRU P310-FIM
015900             UNTIL FLAG-EOF-PRODMAST.
016000*
016100 P300-FIM.
016200*
016300 P310-LE-E-EXPORTA.
016400*
016500     READ PRODMAST
016600         AT END
016700             SET FLAG-EOF-PRODMAST      TO TRUE
016800         NOT AT END
016900             ADD 1                        TO WS-TOT-LIDOS
017000             PERFORM P320-MONTA-LINHA-CSV THRU P320-FIM
017100             WRITE REG-PRODCSV FROM WS-LINHA-CSV
017200             ADD 1                        TO WS-TOT-EXPORTADOS
017300     END-READ.
017400*
017500 P310-FIM.
017600*
017700******************************************************************
017800*  P320 - MONTA A LINHA CSV DO REGISTRO CORRENTE: ID, TITULO,    *
017900*  PRECO, FORNECEDOR, MARCA E CATEGORIA, SEPARADOS POR VIRGULA,  *
018000*  SEM BRANCOS FINAIS EM CADA CAMPO                              *
018100******************************************************************
018200 P320-MONTA-LINHA-CSV.
018300*
018400     MOVE SPACES                          TO WS-LINHA-CSV.
018500     MOVE 1                               TO WS-PONTEIRO-CSV.
018600*
018700     MOVE PM-PRODUCT-ID                   TO WS-CAMPO-GENERICO.
018800     PERFORM P340-APARA-CAMPO THRU P340-FIM.
018900     PERFORM P350-ANEXA-CAMPO THRU P350-FIM.
019000     PERFORM P360-ANEXA-VIRGULA THRU P360-FIM.
019100*
019200     MOVE PM-NORM-NAME                    TO WS-CAMPO-GENERICO.
019300     PERFORM P340-APARA-CAMPO THRU P340-FIM.
019400     PERFORM P350-ANEXA-CAMPO THRU P350-FIM.
019500     PERFORM P360-ANEXA-VIRGULA THRU P360-FIM.
019600*
019700     PERFORM P345-FORMATA-PRECO THRU P345-FIM.
019800     PERFORM P360-ANEXA-VIRGULA THRU P360-FIM.
019900*
020000     MOVE PM-VENDOR-NAME                  TO WS-CAMPO-GENERICO.
020100     PERFORM P340-APARA-CAMPO THRU P340-FIM.
020200     PERFORM P350-ANEXA-CAMPO THRU P350-FIM.
020300     PERFORM P360-ANEXA-VIRGULA THRU P360-FIM.
020400*
020500     MOVE PM-BRAND-NAME                   TO WS-CAMPO-GENERICO.
020600     PERFORM P340-APARA-CAMPO THRU P340-FIM.
020700     PERFORM P350-ANEXA-CAMPO THRU P350-FIM.
020800     PERFORM P360-ANEXA-VIRGULA THRU P360-FIM.
020900*
021000     MOVE PM-CATEGORY                     TO WS-CAMPO-GENERICO.
021100     PERFORM P340-APARA-CAMPO THRU P340-FIM.
021200     PERFORM P350-ANEXA-CAMPO THRU P350-FIM.
021300*
021400 P320-FIM.
021500*
021600******************************************************************
021700*  P340 - CALCULA O TAMANHO UTIL DE WS-CAMPO-GENERICO, VARRENDO  *
021800*  DA ULTIMA POSICAO PARA A PRIMEIRA ATE ACHAR UM CARACTERE QUE  *
021900*  NAO SEJA BRANCO (SUBSTITUI A FUNCAO DE TRIM/LENGTH)           *
022000******************************************************************
022100 P340-APARA-CAMPO.
022200*
022300     MOVE ZERO                            TO WS-TAM-CAMPO.
022400     MOVE "N"                             TO WS-ACHOU-SW.
022500*
022600     PERFORM P341-TESTA-POSICAO THRU P341-FIM
022700             VARYING WS-CG-IDX FROM 40 BY -1
022800             UNTIL WS-CG-IDX < 1 OR WS-FOI-ACHADO.
022900*
023000 P340-FIM.
023100*
023200 P341-TESTA-POSICAO.
023300*
023400     IF WS-CG-POSICAO(WS-CG-IDX) NOT = SPACE
023500         MOVE "S"                          TO WS-ACHOU-SW
023600         SET WS-TAM-CAMPO                  TO WS-CG-IDX
023700     END-IF.
023800*
023900 P341-FIM.
024000*
024100******************************************************************
024200*  P345 - EDITA O PRECO SEM SEPARADOR DE MILHAR E COM DUAS CASAS *
024300*  DECIMAIS, DESPREZANDO OS BRANCOS A ESQUERDA DEIXADOS PELA     *
024400*  SUPRESSAO DE ZEROS (SUBSTITUI A FUNCAO DE TRIM)               *
024500******************************************************************
024600 P345-FORMATA-PRECO.
024700*
024800     MOVE PM-PRICE                        TO WS-PRECO-EDITADO.
024900     MOVE 1                               TO WS-INICIO-PRECO.
025000     MOVE "N"                             TO WS-ACHOU-SW.
025100*
025200     PERFORM P346-TESTA-INICIO-PRECO THRU P346-FIM
025300             VARYING WS-PE-IDX FROM 1 BY 1
025400             UNTIL WS-PE-IDX > 10 OR WS-FOI-ACHADO.
025500*
025600     COMPUTE WS-TAM-PRECO = 10 - WS-INICIO-PRECO + 1.
025700     SET WS-PE-IDX                         TO WS-INICIO-PRECO.
025800     STRING WS-PRECO-EDITADO(WS-INICIO-PRECO:WS-TAM-PRECO)
025900             DELIMITED BY SIZE
026000             INTO WS-LINHA-CSV
026100             WITH POINTER WS-PONTEIRO-CSV.
026200*
026300 P345-FIM.
026400*
026500 P346-TESTA-INICIO-PRECO.
026600*
026700     IF WS-PE-POSICAO(WS-PE-IDX) NOT = SPACE
026800         MOVE "S"                          TO WS-ACHOU-SW
026900         SET WS-INICIO-PRECO                TO WS-PE-IDX
027000     END-IF.
027100*
027200 P346-FIM.
027300*
027400******************************************************************
027500*  P350 - ANEXA O TRECHO UTIL DE WS-CAMPO-GENERICO (JA SEM       *
027600*  BRANCOS FINAIS) AO FIM DA LINHA CSV CORRENTE                  *
027700******************************************************************
027800 P350-ANEXA-CAMPO.
027900*
028000     IF WS-TAM-CAMPO > 0
028100         STRING WS-CAMPO-GENERICO(1:WS-TAM-CAMPO)
028200                 DELIMITED BY SIZE
028300                 INTO WS-LINHA-CSV
028400                 WITH POINTER WS-PONTEIRO-CSV
028500     END-IF.
028600*
028700 P350-FIM.
028800*
028900 P360-ANEXA-VIRGULA.
029000*
029100     STRING ","  DELIMITED BY SIZE
029200             INTO WS-LINHA-CSV
029300             WITH POINTER WS-PONTEIRO-CSV.
029400*
029500 P360-FIM.
029600*
029700******************************************************************
029800*  P700 - EXIBE OS TOTAIS DE CONTROLE DO LOTE DE EXPORTACAO      *
029900******************************************************************
030000 P700-TOTAIS.
030100*
030200     DISPLAY "SCPF0620 - TOTAIS DE CONTROLE DO LOTE DE
030300           EXPORTACAO".
030400     DISPLAY "  REGISTROS LIDOS DE PRODMAST...: " WS-TOT-LIDOS.
030500     DISPLAY "  LINHAS GRAVADAS EM PRODCSV.....: "
030600           WS-TOT-EXPORTADOS.
030700*
030800     IF SW0-LIGADA
030900         DISPLAY "  (DIAGNOSTICO) ULTIMA LINHA CSV: " WS-LINHA-CSV
031000     END-IF.
031100*
031200 P700-FIM.
031300*
031400 P999-ENCERRA.
031500     CLOSE PRODMAST.
031600     CLOSE PRODCSV.
031700     GOBACK.
031800 P999-FIM.
