000100******************************************************************
000200* COPYBOOK.... GRPMAST                                           *
000300* AUTOR....... A. RAFFUL                                          *
000400* INSTALACAO.. SETOR DE PROCESSAMENTO DE DADOS - COMPARA-PRECO    *
000500* PROPOSITO... LAYOUT DO MESTRE DE GRUPO DE PRODUTO, GRAVADO PELO *
000600*              LOTE DE PADRONIZACAO/AGRUPAMENTO (SCPF0600) APOS A *
000700*              FUSAO DE GRUPOS SEMELHANTES. UM REGISTRO POR GRUPO *
000800*              SOBREVIVENTE.                                      *
000900*              REGISTRO FIXO DE 128 BYTES.                        *
001000******************************************************************
001100* HISTORICO DE ALTERACOES                                        *
001200*--------------------------------------------------------------- *
001300* DATA       PROGRAMADOR  CHAMADO     DESCRICAO                  *
001400* ---------  -----------  ----------  -------------------------- *
001500* 18/05/1990 A.RAFFUL     CP-0003     LAYOUT INICIAL DO MESTRE   *
001600*                                     DE GRUPO DE PRODUTO.       *
001700* 14/06/1994 A.RAFFUL     CP-0022     ACRESCIDO GM-VENDOR-CNT    *
001800*                                     PARA O RANQUEAMENTO DE     *
001900*                                     FORNECEDORES.              *
002000* 21/01/1999 M.SANTOS     CP-Y2K-09   REVISAO DE VIRADA DE SECULO*
002100*                                     - LAYOUT NAO CONTEM DATAS; *
002200*                                     NENHUMA ALTERACAO NECESSAR.*
002300******************************************************************
002400 01  REG-GRPMAST.
002500     05  GM-GROUP-ID               PIC 9(05).
002600     05  GM-GROUP-KEY              PIC X(60).
002700     05  GM-GROUP-KEY-R REDEFINES GM-GROUP-KEY.
002800         10  GM-GK-PRODUCT         PIC X(30).
002900         10  GM-GK-QUALIFIERS      PIC X(30).
003000     05  GM-NORM-NAME              PIC X(40).
003100     05  GM-PRODUCT-CNT            PIC 9(05).
003200     05  GM-VENDOR-CNT             PIC 9(03).
003300     05  FILLER                    PIC X(15).
