000100******************************************************************
000200* COPYBOOK.... SCPFTAB                                           *
000300* AUTOR....... A. RAFFUL                                          *
000400* INSTALACAO.. SETOR DE PROCESSAMENTO DE DADOS - COMPARA-PRECO    *
000500* PROPOSITO... TABELAS DE CONSTANTES DO LOTE DE PADRONIZACAO DE   *
000600*              TITULO, EXTRACAO DE DOSAGEM E AGRUPAMENTO (SCPF0600*
000700*              E SCPF0610): MARCA, FORMA FARMACEUTICA, CANONIZACAO*
000800*              DE PRINCIPIO ATIVO, RUIDO DE MARKETING, MODIFICADOR*
000900*              DA IDENTIDADE-NUCLEO, ERRO DE DIGITACAO E SINONIMO.*
001000******************************************************************
001100* HISTORICO DE ALTERACOES                                        *
001200*--------------------------------------------------------------- *
001300* DATA       PROGRAMADOR  CHAMADO     DESCRICAO                  *
001400* ---------  -----------  ----------  -------------------------- *
001500* 07/09/1991 A.RAFFUL     CP-0015     TABELAS INICIAIS DE MARCA,  *
001600*                                     FORMA E CANONIZACAO.        *
001700* 16/02/1994 A.RAFFUL     CP-0021     ACRESCIDA TABELA DE RUIDO   *
001800*                                     DE MARKETING.                *
001900* 19/10/1996 L.ALMEIDA    CP-0027     ACRESCIDA TABELA DE         *
002000*                                     MODIFICADORES DA IDENTIDADE *
002100*                                     NUCLEO PARA O AGRUPADOR.     *
002200* 25/01/1999 M.SANTOS     CP-Y2K-10   REVISAO DE VIRADA DE SECULO *
002300*                                     - TABELAS SAO TEXTO FIXO;   *
002400*                                     NENHUMA ALTERACAO NECESSAR. *
002500* 02/09/2002 J.PEREIRA    CP-0029     ACRESCIDAS TABELAS DE ERRO  *
002600*                                     DE DIGITACAO E SINONIMO DO  *
002700*                                     PADRONIZADOR DE TERMOS.     *
002800******************************************************************
002900*
003000*    TABELA DE MARCAS RECONHECIDAS (TEXTO NO TITULO / MARCA EXIBIDA)
003100 01  WS-MARCA-DATA.
003200     05  FILLER
003300            VALUE "naughty boy    Naughty Boy    nocco          NOCCO
003400-           "          maxler         Maxler         esi       
003500-           "     ESI            solgar         Solgar         
003600-           "centrum        Centrum        ".
003700 01  WS-MARCA-TAB REDEFINES WS-MARCA-DATA.
003800     05  WS-MARCA-ROW OCCURS 6 TIMES
003900             INDEXED BY WS-MARCA-IDX.
004000         10  WS-MARCA-DE            PIC X(15).
004100         10  WS-MARCA-PARA          PIC X(15).
004200*
004300*    TABELA DE PALAVRAS-CHAVE DE FORMA FARMACEUTICA / FORMA PADRAO
004400 01  WS-FORMA-DATA.
004500     05  FILLER
004600            VALUE "powder    powder    prah      powder    capsule   
004700-           "capsule   caps      capsule   kapsule   capsule   
004800-           "kapsula   capsule   tablet    tablet    tab       
004900-           "tablet    tableta   tablet    tablete   tablet    
005000-           "sirup     syrup     syrup     syrup     gel       
005100-           "gel       krema     cream     cream     cream     
005200-           "krem      cream     kapi      drops     drops     
005300-           "drops     sprej     spray     spray     spray     
005400-           "mast      ointment  ointment  ointment  ".
005500 01  WS-FORMA-TAB REDEFINES WS-FORMA-DATA.
005600     05  WS-FORMA-ROW OCCURS 22 TIMES
005700             INDEXED BY WS-FORMA-IDX.
005800         10  WS-FORMA-DE            PIC X(10).
005900         10  WS-FORMA-PARA          PIC X(10).
006000*
006100*    TABELA DE CANONIZACAO DO PRINCIPIO ATIVO (SUBSTRING, EM ORDEM)
006200 01  WS-CANON-DATA.
006300     05  FILLER
006400            VALUE "vitamin d3          vitamin d      vitamin d 3    
006500-           "     vitamin d      cholecalciferol     vitamin d 
006600-           "     vitamin k1          vitamin k      cyanocobal
006700-           "amin      vitamin b12    methylcobalamin     vitam
006800-           "in b12    ascorbic acid       vitamin c      tocop
006900-           "herol          vitamin e      calcium carbonate   
007000-           "calcium        calcium citrate     calcium        
007100-           "magnesium oxide     magnesium      magnesium citra
007200-           "te   magnesium      whey protein        protein   
007300-           "     casein protein      protein        protein po
007400-           "wder      protein        fish oil            omega
007500-           "3         omega 3             omega3         coenz
007600-           "yme q10        coq10          co q10              
007700-           "coq10          ubiquinol           coq10          
007800-           "creatine monohydratecreatine       creatine hcl   
007900-           "     creatine       multi vitamin       multivitam
008000-           "in   b complex           b-complex      vitamin b 
008100-           "complex   b-complex      ".
008200 01  WS-CANON-TAB REDEFINES WS-CANON-DATA.
008300     05  WS-CANON-ROW OCCURS 25 TIMES
008400             INDEXED BY WS-CANON-IDX.
008500         10  WS-CANON-DE            PIC X(20).
008600         10  WS-CANON-PARA          PIC X(15).
008700*
008800*    TABELA DE PALAVRAS DE MARKETING A ELIMINAR DO TITULO
008900 01  WS-RUIDO-DATA.
009000     05  FILLER
009100            VALUE "supreme   pure      plus      ultra     max       
009200-           "extreme   advanced  pro       novo      new       
009300-           "original  ".
009400 01  WS-RUIDO-TAB REDEFINES WS-RUIDO-DATA.
009500     05  WS-RUIDO-ROW OCCURS 11 TIMES
009600             INDEXED BY WS-RUIDO-IDX.
009700         10  WS-RUIDO-PALAVRA       PIC X(10).
009800*
009900*    TABELA DE MODIFICADORES A ELIMINAR DA IDENTIDADE-NUCLEO
010000 01  WS-MODIF-DATA.
010100     05  FILLER
010200            VALUE "high        low         extra       super       me
010300-           "ga        strength    potency     dose        form
010400-           "ula     complex     fast        slow        releas
010500-           "e     natural     organic     premium     professi
010600-           "onalfor         with        without     free      
010700-           "  men         women       kids        children    
010800-           "adult       senior      morning     evening     ni
010900-           "ght       day         ".
011000 01  WS-MODIF-TAB REDEFINES WS-MODIF-DATA.
011100     05  WS-MODIF-ROW OCCURS 31 TIMES
011200             INDEXED BY WS-MODIF-IDX.
011300         10  WS-MODIF-PALAVRA       PIC X(12).
011400*
011500*    TABELA DE ERROS DE DIGITACAO (PADRONIZADOR DE TERMOS)
011600 01  WS-ERRO-DATA.
011700     05  FILLER
011800            VALUE "vitmin      vitamin     protien     protein     om
011900-           "gea       omega       magnezium   magnesium   kalc
012000-           "ium     calcium     probiotik   probiotics  kreati
012100-           "n     creatine    kolagen     collagen    ".
012200 01  WS-ERRO-TAB REDEFINES WS-ERRO-DATA.
012300     05  WS-ERRO-ROW OCCURS 8 TIMES
012400             INDEXED BY WS-ERRO-IDX.
012500         10  WS-ERRO-DE            PIC X(12).
012600         10  WS-ERRO-PARA          PIC X(12).
012700*
012800*    TABELA DE SINONIMOS (PADRONIZADOR DE TERMOS)
012900 01  WS-SINON-DATA.
013000     05  FILLER
013100            VALUE "vitamini    vitamin     vitamine    vitamin     vi
013200-           "t         vitamin     proteini    protein     whey
013300-           "        protein     omega3      omega       omega-
013400-           "3     omega       magnezijum  magnesium   kalcijum
013500-           "    calcium     cink        zinc        gvozde    
013600-           "  iron        zelezo      iron        ".
013700 01  WS-SINON-TAB REDEFINES WS-SINON-DATA.
013800     05  WS-SINON-ROW OCCURS 12 TIMES
013900             INDEXED BY WS-SINON-IDX.
014000         10  WS-SINON-DE            PIC X(12).
014100         10  WS-SINON-PARA          PIC X(12).
