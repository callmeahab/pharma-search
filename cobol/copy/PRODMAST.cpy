000100******************************************************************
000110* COPYBOOK.... PRODMAST                                           *
000120* AUTOR....... A. RAFFUL                                          *
000130* INSTALACAO.. SETOR DE PROCESSAMENTO DE DADOS - COMPARA-PRECO    *
000140* PROPOSITO... LAYOUT DO MESTRE DE PRODUTO PADRONIZADO, GRAVADO   *
000150*              PELO LOTE DE PADRONIZACAO/AGRUPAMENTO (SCPF0600) E *
000160*              LIDO PELO LOTE DE ANALISE DE PRECO (SCPF0610) E    *
000170*              PELA EXPORTACAO CSV (SCPF0620).                   *
000180*              REGISTRO FIXO DE 256 BYTES, SEQUENCIAL EM ORDEM    *
000190*              DE GRUPO (PM-GROUP-ID).                            *
000200******************************************************************
000210* HISTORICO DE ALTERACOES                                        *
000220*--------------------------------------------------------------- *
000230* DATA       PROGRAMADOR  CHAMADO     DESCRICAO                  *
000240* ---------  -----------  ----------  -------------------------- *
000250* 18/05/1990 A.RAFFUL     CP-0002     LAYOUT INICIAL DO MESTRE   *
000260*                                     DE PRODUTO PADRONIZADO.    *
000270* 09/02/1993 A.RAFFUL     CP-0019     ACRESCIDOS CAMPOS DE       *
000280*                                     DOSAGEM (VALOR/UNIDADE/    *
000290*                                     FAIXA) PARA O EXTRATOR.    *
000300* 30/07/1996 L.ALMEIDA    CP-0026     ACRESCIDOS CAMPOS DE       *
000310*                                     QUANTIDADE DE EMBALAGEM.   *
000320* 21/01/1999 M.SANTOS     CP-Y2K-08   REVISAO DE VIRADA DE SECULO*
000330*                                     - LAYOUT NAO CONTEM DATAS; *
000340*                                     NENHUMA ALTERACAO NECESSAR.*
000350* 11/03/2004 J.PEREIRA    CP-0033     ACRESCIDO PM-CONFIDENCE E  *
000360*                                     REAJUSTADO FILLER FINAL.   *
000370* 19/08/2007 J.PEREIRA    CP-0041     RECORTADO O FILLER PARA    *
000380*                                     EXPOR PM-CATEGORY (CATEGOR.*
000390*                                     DO VENDEDOR) SEM MEXER NO  *
000400*                                     TAMANHO DO REGISTRO - A    *
000410*                                     EXPORTACAO CSV (SCPF0620)  *
000420*                                     PRECISAVA DESSA COLUNA.    *
000430******************************************************************
000440 01  REG-PRODMAST.
000450     05  PM-PRODUCT-ID             PIC X(10).
000460     05  PM-VENDOR-ID              PIC X(06).
000470     05  PM-VENDOR-NAME            PIC X(20).
000480     05  PM-BRAND-NAME             PIC X(20).
000490     05  PM-NORM-NAME              PIC X(40).
000500     05  PM-GROUP-KEY              PIC X(60).
000510     05  PM-GROUP-KEY-R REDEFINES PM-GROUP-KEY.
000520         10  PM-GK-PRODUCT         PIC X(30).
000530         10  PM-GK-QUALIFIERS      PIC X(30).
000540     05  PM-GROUP-ID               PIC 9(05).
000550     05  PM-DOSAGE-VALUE           PIC S9(08)V99.
000560     05  PM-DOSAGE-UNIT            PIC X(05).
000570     05  PM-DOSAGE-RANGE           PIC X(12).
000580     05  PM-QUANTITY               PIC 9(05).
000590     05  PM-QTY-UNIT               PIC X(08).
000600     05  PM-FORM                   PIC X(10).
000610     05  PM-PRICE                  PIC S9(07)V99.
000620     05  PM-PRICE-R REDEFINES PM-PRICE.
000630         10  PM-PRICE-INTEIRO      PIC S9(07).
000640         10  PM-PRICE-DECIMAL      PIC 99.
000650     05  PM-CONFIDENCE             PIC 9V99.
000660     05  PM-FILLER-AREA            PIC X(33).
000670     05  PM-FILLER-AREA-R REDEFINES PM-FILLER-AREA.
000680         10  PM-CATEGORY           PIC X(12).
000690         10  FILLER                PIC X(21).
