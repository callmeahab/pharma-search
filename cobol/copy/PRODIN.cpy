000100******************************************************************
000200* COPYBOOK.... PRODIN                                             *
000300* AUTOR....... A. RAFFUL                                          *
000400* INSTALACAO.. SETOR DE PROCESSAMENTO DE DADOS - COMPARA-PRECO    *
000500* PROPOSITO... LAYOUT DO REGISTRO DE ENTRADA DO LOTE NOTURNO DE   *
000600*              PADRONIZACAO - PRODUTO BRUTO COLETADO DOS SITES    *
000700*              DAS FARMACIAS (VENDEDORES) PARCEIRAS.              *
000800*              REGISTRO FIXO DE 200 BYTES, SEM CHAVE.             *
000900******************************************************************
001000* HISTORICO DE ALTERACOES                                        *
001100*--------------------------------------------------------------- *
001200* DATA       PROGRAMADOR  CHAMADO     DESCRICAO                  *
001300* ---------  -----------  ----------  -------------------------- *
001400* 12/04/1989 A.RAFFUL     CP-0001     LAYOUT INICIAL DO REGISTRO *
001500*                                     DE ENTRADA DO LOTE.        *
001600* 03/11/1991 A.RAFFUL     CP-0014     INCLUIDO CAMPO DE CATEGORIA*
001700*                                     COLETADA (IN-CATEGORY).    *
001800* 22/01/1999 M.SANTOS     CP-Y2K-07   REVISAO DE VIRADA DE SECULO*
001900*                                     - CAMPOS DE DATA NAO SE    *
002000*                                     APLICAM A ESTE LAYOUT;     *
002100*                                     NENHUMA ALTERACAO NECESSAR.*
002200* 14/08/2003 J.PEREIRA    CP-0031     PADRONIZADO FILLER FINAL   *
002300*                                     PARA COMPLETAR 200 BYTES.  *
002400******************************************************************
002500 01  REG-PRODIN.
002600     05  IN-PRODUCT-ID             PIC X(10).
002700     05  IN-VENDOR-ID              PIC X(06).
002800     05  IN-VENDOR-NAME            PIC X(20).
002900     05  IN-BRAND-NAME             PIC X(20).
003000     05  IN-TITLE                  PIC X(80).
003100     05  IN-PRICE                  PIC S9(07)V99.
003200     05  IN-PRICE-R REDEFINES IN-PRICE.
003300         10  IN-PRICE-INTEIRO      PIC S9(07).
003400         10  IN-PRICE-DECIMAL      PIC 99.
003500     05  IN-CATEGORY               PIC X(12).
003600     05  FILLER                    PIC X(43).
