000100******************************************************************
000200* PROGRAMA.... SCPF0610                                          *
000300* AUTOR....... A. RAFFUL                                         *
000400* INSTALACAO.. SETOR DE PROCESSAMENTO DE DADOS - COMPARA-PRECO   *
000500* DATA ESCRITA 11/11/1990                                        *
000600* DATA COMPIL. 11/11/1990                                        *
000700* SEGURANCA... USO INTERNO - LOTE NOTURNO DE PADRONIZACAO        *
000800* PROPOSITO... LE O MESTRE DE PRODUTO PADRONIZADO (PRODMAST) EM  *
000900*              ORDEM DE GRUPO, CALCULA AS ESTATISTICAS DE PRECO  *
001000*              DE CADA GRUPO (MINIMO, MEDIO, MEDIANA, MAXIMO),   *
001100*              A ECONOMIA DE CADA PRODUTO EM RELACAO A MEDIA DO  *
001200*              GRUPO, CLASSIFICA A OFERTA E RANQUEIA OS          *
001300*              FORNECEDORES, IMPRIMINDO O RELATORIO DE COMPARACAO*
001400*              DE PRECOS (PRICERPT) COM QUEBRA DE CONTROLE POR   *
001500*              GRUPO.                                            *
001600******************************************************************
001700* HISTORICO DE ALTERACOES                                        *
001800*--------------------------------------------------------------- *
001900* DATA       PROGRAMADOR  CHAMADO     DESCRICAO                  *
002000* ---------  -----------  ----------  -------------------------- *
002100* 11/11/1990 A.RAFFUL     CH-0203     VERSAO INICIAL - RELATORIO *
002200*                                     DE PRECO POR GRUPO.        *
002300* 06/06/1992 A.RAFFUL     CH-0214     ACRESCIDO O CALCULO DE     *
002400*                                     MEDIANA POR GRUPO.         *
002500* 25/08/1993 A.RAFFUL     CH-0221     ACRESCIDA A CLASSIFICACAO  *
002600*                                     DE OFERTA (BARGAIN/GOOD    *
002700*                                     DEAL/HUGE SAVINGS).        *
002800* 12/12/1995 L.ALMEIDA    CH-0240     ACRESCIDO O RANQUEAMENTO DE*
002900*                                     FORNECEDORES POR GRUPO.    *
003000* 21/01/1999 M.SANTOS     CH-Y2K-15   REVISAO DE VIRADA DE SECULO*
003100*                                     - O CABECALHO IMPRIME A    *
003200*                                     DATA DO SISTEMA COM QUATRO *
003300*                                     POSICOES DE ANO.           *
003400* 14/05/2001 R.TEIXEIRA   CH-0255     TABELA DE PRECOS POR GRUPO *
003500*                                     AUMENTADA PARA 50 POSICOES *
003600*                                     CONFORME REGRA DE NEGOCIO. *
003700* 09/10/2005 J.PEREIRA    CH-0271     ACRESCIDA A REGRA "MESMA   *
003800*                                     MARCA MAIS BARATA" NA      *
003900*                                     CLASSIFICACAO DE OFERTA.   *
004000* 14/03/2009 C.MOURA      CH-0289     CORRIGE O RANQUEAMENTO DE  *
004100*                                     FORNECEDORES (MINIMO DE    *
004200*                                     DOIS PRODUTOS), ACRESCENTA *
004300*                                     A FAIXA DE PRECO E A DATA  *
004400*                                     DO SISTEMA NO CABECALHO,   *
004500*                                     PADRONIZANDO O LAYOUT DO   *
004600*                                     RELATORIO CONFORME A NORMA *
004700*                                     DO CPD.                    *
004800* 28/08/2009 C.MOURA      CH-0295     CORRIGE A REGRA "MESMA     *
004900*                                     MARCA MAIS BARATA": BASTA A*
005000*                                     MARCA COINCIDIR COM A MARCA*
005100*                                     MAIS BARATA DO GRUPO -- O  *
005200*                                     TESTE DE IGUALDADE DE PRECO*
005300*                                     IMPEDIA A CLASSIFICACAO DE *
005400*                                     QUALQUER PRODUTO QUE NAO   *
005500*                                     FOSSE O PROPRIO MAIS       *
005600*                                     BARATO.                    *
005700******************************************************************
005800 IDENTIFICATION DIVISION.
005900 PROGRAM-ID.    SCPF0610.
006000 AUTHOR.        A. RAFFUL.
006100 INSTALLATION.  SETOR DE PROCESSAMENTO DE DADOS - COMPARA-PRECO.
006200 DATE-WRITTEN.  11/11/1990.
006300 DATE-COMPILED. 11/11/1990.
006400 SECURITY.      USO INTERNO - LOTE NOTURNO DE PADRONIZACAO.
006500*
006600 ENVIRONMENT DIVISION.
006700 CONFIGURATION SECTION.
006800 SPECIAL-NAMES.
006900     C01 IS TOP-OF-FORM
007000     UPSI-0 ON STATUS IS SW0-LIGADA OFF STATUS IS SW0-DESLIGADA.
007100*
007200 INPUT-OUTPUT SECTION.
007300 FILE-CONTROL.
007400     SELECT PRODMAST  ASSIGN TO "PRODMAST"
007500         ORGANIZATION   IS SEQUENTIAL
007600         ACCESS         IS SEQUENTIAL
007700         FILE STATUS    IS WS-FS-PRODMAST.
007800*
007900     SELECT PRICERPT  ASSIGN TO "PRICERPT"
008000         ORGANIZATION   IS LINE SEQUENTIAL
008100         ACCESS         IS SEQUENTIAL
008200         FILE STATUS    IS WS-FS-PRICERPT.
008300*
008400     SELECT SORT-WORK  ASSIGN TO "SORTWK01".
008500*
008600 DATA DIVISION.
008700 FILE SECTION.
008800*
008900 FD  PRODMAST
009000     LABEL RECORDS ARE STANDARD.
009100     COPY PRODMAST.
009200*
009300 FD  PRICERPT
009400     LABEL RECORDS ARE STANDARD
009500     RECORD CONTAINS 133 CHARACTERS.
009600 01  REG-PRICERPT                  PIC X(133).
009700*
009800 SD  SORT-WORK.
009900 01  SR-REGISTRO.
010000     05  SR-GROUP-ID               PIC 9(05).
010100     05  SR-PRODUCT-ID             PIC X(10).
010200     05  SR-VENDOR-ID              PIC X(06).
010300     05  SR-VENDOR-NAME            PIC X(20).
010400     05  SR-BRAND-NAME             PIC X(20).
010500     05  SR-NORM-NAME              PIC X(40).
010600     05  SR-PRICE                  PIC S9(07)V99.
010700     05  FILLER                    PIC X(04)  VALUE SPACES.
010800 01  SR-REGISTRO-R REDEFINES SR-REGISTRO.
010900     05  FILLER                    PIC X(101).
011000     05  SR-PRICE-INTEIRO          PIC S9(07).
011100     05  SR-PRICE-DECIMAL          PIC 99.
011200     05  FILLER                    PIC X(04).
011300*
011400 WORKING-STORAGE SECTION.
011500*
011600 01  WS-FS-PRODMAST                PIC X(02).
011700     88  WS-FS-PRODMAST-OK         VALUE "00".
011800*
011900 01  WS-FS-PRICERPT                PIC X(02).
012000     88  WS-FS-PRICERPT-OK         VALUE "00".
012100*
012200 01  WS-FLAGS.
012300     05  WS-FIM-PRODMAST           PIC X(01)  VALUE "N".
012400         88  FLAG-EOF-PRODMAST     VALUE "S".
012500     05  WS-FIM-SORT               PIC X(01)  VALUE "N".
012600         88  FLAG-EOF-SORT         VALUE "S".
012700     05  WS-PRIMEIRO-GRUPO         PIC X(01)  VALUE "S".
012800         88  WS-E-O-PRIMEIRO       VALUE "S".
012900     05  FILLER                    PIC X(01)  VALUE SPACE.
013000*
013100 01  WS-CONTADORES.
013200     05  WS-GRUPO-ATUAL            PIC 9(05)  VALUE ZERO.
013300     05  WS-LINHAS-NA-PAGINA       PIC 9(03)  COMP VALUE 99.
013400     05  WS-NUM-PAGINA             PIC 9(03)  COMP VALUE ZERO.
013500     05  WS-TOT-GRUPOS             PIC 9(05)  COMP VALUE ZERO.
013600     05  WS-TOT-PRODUTOS           PIC 9(07)  COMP VALUE ZERO.
013700     05  FILLER                    PIC X(04)  VALUE SPACES.
013800*
013900 01  WS-ACUMULADORES-GERAIS.
014000     05  WS-MIN-GERAL              PIC S9(07)V99 VALUE 9999999.99.
014100     05  WS-MAX-GERAL              PIC S9(07)V99 VALUE ZERO.
014200     05  WS-ECONOMIA-TOTAL         PIC S9(09)V99 VALUE ZERO.
014300     05  FILLER                    PIC X(06)  VALUE SPACES.
014400*
014500* DATA CORRENTE DO SISTEMA, PARA O CABECALHO DE PAGINA -----------
014600* (REVISAO CH-Y2K-15: O ANO DE DUAS POSICOES DEVOLVIDO PELO ACCEPT
014700* E JANELADO PARA QUATRO POSICOES ANTES DE IR PARA O CABECALHO). -
014800 01  WS-DATA-CORRENTE.
014900     05  WS-DC-ANO                 PIC 9(02).
015000     05  WS-DC-MES                 PIC 9(02).
015100     05  WS-DC-DIA                 PIC 9(02).
015200 01  WS-DATA-EXECUCAO              PIC X(10)  VALUE SPACES.
015300 01  WS-SECULO-EXECUCAO            PIC X(02)  VALUE SPACES.
015400*
015500* TABELA DE PRODUTOS DO GRUPO CORRENTE (ATE 50, PARA A MEDIANA) --
015600 01  WS-QTD-PROD-GRUPO             PIC 9(03)  COMP VALUE ZERO.
015700 01  WS-TAB-PROD-GRUPO-AREA.
015800     05  WS-PG-ROW OCCURS 50 TIMES INDEXED BY WS-PG-IDX.
015900         10  WS-PG-PRODUCT-ID      PIC X(10).
016000         10  WS-PG-VENDOR-ID       PIC X(06).
016100         10  WS-PG-VENDOR-NAME     PIC X(20).
016200         10  WS-PG-BRAND-NAME      PIC X(20).
016300         10  WS-PG-NORM-NAME       PIC X(40).
016400         10  WS-PG-PRICE           PIC S9(07)V99.
016500         10  FILLER                PIC X(05)  VALUE SPACES.
016600 01  WS-TAB-PROD-GRUPO-R REDEFINES WS-TAB-PROD-GRUPO-AREA.
016700     05  WS-PGR-ROW OCCURS 50 TIMES INDEXED BY WS-PGR-IDX
016800             PIC X(110).
016900*
017000* TABELA DE PRECOS ORDENADA DO GRUPO (PARA A MEDIANA) ------------
017100 01  WS-TAB-PRECO-ORD-AREA.
017200     05  WS-PO-PRECO OCCURS 50 TIMES INDEXED BY WS-PO-IDX
017300             PIC S9(07)V99.
017400 01  WS-PO-TROCA                   PIC S9(07)V99  VALUE ZERO.
017500*
017600* TABELA DE FORNECEDORES DO GRUPO (PARA O RANQUEAMENTO) ----------
017700 01  WS-QTD-VEND-GRUPO             PIC 9(02)  COMP VALUE ZERO.
017800 01  WS-TAB-VEND-GRUPO-AREA.
017900     05  WS-VG-ROW OCCURS 15 TIMES INDEXED BY WS-VG-IDX.
018000         10  WS-VG-VENDOR-ID       PIC X(06).
018100         10  WS-VG-QTD             PIC 9(03)  COMP.
018200         10  WS-VG-TOTAL           PIC S9(09)V99.
018300         10  WS-VG-MEDIA           PIC S9(07)V99.
018400         10  FILLER                PIC X(02)  VALUE SPACES.
018500 01  WS-TAB-VEND-GRUPO-R REDEFINES WS-TAB-VEND-GRUPO-AREA.
018600     05  WS-VGR-ROW OCCURS 15 TIMES INDEXED BY WS-VGR-IDX.
018700         10  WS-VGR-DADOS          PIC X(30).
018800*
018900* TABELA DE RANQUEAMENTO: SOMENTE OS FORNECEDORES COM DOIS OU ----
019000* MAIS PRODUTOS NO GRUPO, ORDENADA DA MENOR PARA A MAIOR MEDIA ---
019100 01  WS-QTD-VEND-RANK              PIC 9(02)  COMP VALUE ZERO.
019200 01  WS-TAB-RANK-AREA.
019300     05  WS-RK-ROW OCCURS 15 TIMES INDEXED BY WS-RK-IDX.
019400         10  WS-RK-VENDOR-ID       PIC X(06).
019500         10  WS-RK-MEDIA           PIC S9(07)V99.
019600         10  FILLER                PIC X(06)  VALUE SPACES.
019700 01  WS-RK-TROCA-ID                PIC X(06)  VALUE SPACES.
019800 01  WS-RK-TROCA-MEDIA             PIC S9(07)V99  VALUE ZERO.
019900*
020000* ESTATISTICAS DO GRUPO CORRENTE ---------------------------------
020100 01  WS-ESTATISTICAS-GRUPO.
020200     05  WS-EG-TOTAL               PIC S9(09)V99 VALUE ZERO.
020300     05  WS-EG-MEDIA               PIC S9(07)V99 VALUE ZERO.
020400     05  WS-EG-MEDIANA             PIC S9(07)V99 VALUE ZERO.
020500     05  WS-EG-MIN                 PIC S9(07)V99 VALUE ZERO.
020600     05  WS-EG-MAX                 PIC S9(07)V99 VALUE ZERO.
020700     05  WS-EG-FAIXA-PRECO         PIC S9(07)V99 VALUE ZERO.
020800     05  WS-EG-VENDEDOR-BARATO     PIC X(06)  VALUE SPACES.
020900     05  WS-EG-PRECO-MAIS-BARATO   PIC S9(07)V99 VALUE ZERO.
021000     05  WS-EG-MARCA-MAIS-BARATA   PIC X(20)  VALUE SPACES.
021100     05  FILLER                    PIC X(05)  VALUE SPACES.
021200*
021300* CAMPOS DE TRABALHO DA CLASSIFICACAO DE OFERTA ------------------
021400 01  WS-OFERTA.
021500     05  WS-OF-ECONOMIA            PIC S9(07)V99.
021600     05  WS-OF-ECONOMIA-PCT        PIC S999V9.
021700     05  WS-OF-LIMITE-BARGAIN      PIC S9(07)V99.
021800     05  WS-OF-LIMITE-GOODDEAL     PIC S9(07)V99.
021900     05  WS-OF-CLASSIFICACAO       PIC X(18)  VALUE SPACES.
022000     05  FILLER                    PIC X(04)  VALUE SPACES.
022100*
022200* INDICES E CAMPOS AUXILIARES ------------------------------------
022300 01  WS-AUXILIARES.
022400     05  WS-IDX                    PIC 9(03)  COMP.
022500     05  WS-IDX2                   PIC 9(03)  COMP.
022600     05  WS-ACHOU-SW               PIC X(01)  VALUE "N".
022700         88  WS-FOI-ACHADO         VALUE "S".
022800     05  FILLER                    PIC X(02)  VALUE SPACES.
022900*
023000* CAMPOS EDITADOS PARA IMPRESSAO ---------------------------------
023100 01  WS-CAMPOS-EDITADOS.
023200     05  WS-ED-PRECO               PIC ZZ,ZZ9.99.
023300     05  WS-ED-ECONOMIA            PIC ZZ,ZZ9.99-.
023400     05  WS-ED-ECONOMIA-PCT        PIC ZZ9.9-.
023500     05  WS-ED-PAGINA              PIC ZZ9.
023600     05  WS-ED-GRUPO               PIC ZZZZ9.
023700     05  WS-ED-QTD-PROD            PIC ZZ9.
023800     05  WS-ED-QTD-VEND            PIC ZZ9.
023900     05  FILLER                    PIC X(03)  VALUE SPACES.
024000*
024100* AREAS DE IMPRESSAO DO RELATORIO DE COMPARACAO DE PRECOS --------
024200* CADA TIPO DE LINHA TEM SUA PROPRIA AREA, MONTADA POR MOVE E ----
024300* GRAVADA NO PRICERPT POR WRITE ... FROM, CONFORME A NORMA DO CPD-
024400 01  WS-RELATORIO.
024500     03  WS-LST-CAB-1.
024600         05  FILLER                PIC X(01)  VALUE SPACES.
024700         05  FILLER                PIC X(131) VALUE ALL "=".
024800         05  FILLER                PIC X(01)  VALUE SPACES.
024900     03  WS-LST-CAB-2.
025000         05  FILLER                PIC X(01)  VALUE SPACES.
025100         05  FILLER                PIC X(11)
025200                 VALUE "SCPF0610 - ".
025300         05  FILLER                PIC X(34)
025400                 VALUE "RELATORIO DE COMPARACAO DE PRECOS".
025500         05  FILLER                PIC X(10)  VALUE SPACES.
025600         05  FILLER                PIC X(09)  VALUE "EMISSAO: ".
025700         05  WS-CAB-DT-SIS         PIC X(10)  VALUE SPACES.
025800         05  FILLER                PIC X(05)  VALUE SPACES.
025900         05  FILLER                PIC X(08)  VALUE "PAGINA: ".
026000         05  WS-CAB-PAGINA         PIC ZZ9.
026100         05  FILLER                PIC X(42)  VALUE SPACES.
026200     03  WS-LST-CAB-3.
026300         05  FILLER                PIC X(01)  VALUE SPACES.
026400         05  FILLER                PIC X(131) VALUE ALL "=".
026500         05  FILLER                PIC X(01)  VALUE SPACES.
026600     03  WS-LST-CAB-4.
026700         05  FILLER                PIC X(01)  VALUE SPACES.
026800         05  FILLER                PIC X(20)  VALUE "FORNECEDOR".
026900         05  FILLER                PIC X(01)  VALUE SPACES.
027000         05  FILLER                PIC X(40)  VALUE "PRODUTO".
027100         05  FILLER                PIC X(01)  VALUE SPACES.
027200         05  FILLER                PIC X(09)  VALUE "PRECO".
027300         05  FILLER                PIC X(01)  VALUE SPACES.
027400         05  FILLER                PIC X(10)  VALUE "ECONOMIA".
027500         05  FILLER                PIC X(01)  VALUE SPACES.
027600         05  FILLER                PIC X(06)  VALUE "PCT".
027700         05  FILLER                PIC X(01)  VALUE SPACES.
027800         05  FILLER                PIC X(18)
027900                 VALUE "CLASSIFICACAO".
028000         05  FILLER                PIC X(24)  VALUE SPACES.
028100     03  WS-LST-CAB-5.
028200         05  FILLER                PIC X(01)  VALUE SPACES.
028300         05  FILLER                PIC X(131) VALUE ALL "-".
028400         05  FILLER                PIC X(01)  VALUE SPACES.
028500     03  WS-LST-GRUPO.
028600         05  FILLER                PIC X(01)  VALUE SPACES.
028700         05  FILLER                PIC X(07)  VALUE "GRUPO: ".
028800         05  WS-LG-GRUPO           PIC ZZZZ9.
028900         05  FILLER                PIC X(03)  VALUE SPACES.
029000         05  WS-LG-NOME            PIC X(40)  VALUE SPACES.
029100         05  FILLER                PIC X(02)  VALUE SPACES.
029200         05  FILLER                PIC X(05)  VALUE "QTD: ".
029300         05  WS-LG-QTD             PIC ZZ9.
029400         05  FILLER                PIC X(03)  VALUE SPACES.
029500         05  FILLER                PIC X(08)  VALUE "FORNEC: ".
029600         05  WS-LG-FORNEC          PIC ZZ9.
029700         05  FILLER                PIC X(53)  VALUE SPACES.
029800     03  WS-DET-REPORT.
029900         05  FILLER                PIC X(01)  VALUE SPACES.
030000         05  WS-DET-FORNECEDOR     PIC X(20)  VALUE SPACES.
030100         05  FILLER                PIC X(01)  VALUE SPACES.
030200         05  WS-DET-PRODUTO        PIC X(40)  VALUE SPACES.
030300         05  FILLER                PIC X(01)  VALUE SPACES.
030400         05  WS-DET-PRECO          PIC ZZ,ZZ9.99.
030500         05  FILLER                PIC X(01)  VALUE SPACES.
030600         05  WS-DET-ECONOMIA       PIC ZZ,ZZ9.99-.
030700         05  FILLER                PIC X(01)  VALUE SPACES.
030800         05  WS-DET-ECONOMIA-PCT   PIC ZZ9.9-.
030900         05  FILLER                PIC X(01)  VALUE SPACES.
031000         05  WS-DET-CLASSE         PIC X(18)  VALUE SPACES.
031100         05  FILLER                PIC X(24)  VALUE SPACES.
031200     03  WS-LST-RODAPE-1.
031300         05  FILLER                PIC X(01)  VALUE SPACES.
031400         05  FILLER                PIC X(05)  VALUE "MIN: ".
031500         05  WS-RP-MIN             PIC ZZ,ZZ9.99.
031600         05  FILLER                PIC X(03)  VALUE SPACES.
031700         05  FILLER                PIC X(05)  VALUE "AVG: ".
031800         05  WS-RP-AVG             PIC ZZ,ZZ9.99.
031900         05  FILLER                PIC X(03)  VALUE SPACES.
032000         05  FILLER                PIC X(08)  VALUE "MEDIAN: ".
032100         05  WS-RP-MEDIANA         PIC ZZ,ZZ9.99.
032200         05  FILLER                PIC X(03)  VALUE SPACES.
032300         05  FILLER                PIC X(05)  VALUE "MAX: ".
032400         05  WS-RP-MAX             PIC ZZ,ZZ9.99.
032500         05  FILLER                PIC X(64)  VALUE SPACES.
032600     03  WS-LST-RODAPE-2.
032700         05  FILLER                PIC X(01)  VALUE SPACES.
032800         05  FILLER                PIC X(13)
032900                 VALUE "PRICE RANGE: ".
033000         05  WS-RP-FAIXA           PIC ZZ,ZZ9.99.
033100         05  FILLER                PIC X(03)  VALUE SPACES.
033200         05  FILLER                PIC X(19)
033300                 VALUE "FORNECEDOR BARATO: ".
033400         05  WS-RP-VENDEDOR        PIC X(06)  VALUE SPACES.
033500         05  FILLER                PIC X(82)  VALUE SPACES.
033600     03  WS-LST-TOTAL-1.
033700         05  FILLER                PIC X(01)  VALUE SPACES.
033800         05  FILLER                PIC X(14)
033900                 VALUE "TOTAIS GERAIS".
034000         05  FILLER                PIC X(118) VALUE SPACES.
034100     03  WS-LST-TOTAL-2.
034200         05  FILLER                PIC X(01)  VALUE SPACES.
034300         05  FILLER                PIC X(09)  VALUE "GRUPOS: ".
034400         05  WS-TOT-LST-GRUPOS     PIC ZZZZ9.
034500         05  FILLER                PIC X(03)  VALUE SPACES.
034600         05  FILLER                PIC X(11)  VALUE "PRODUTOS: ".
034700         05  WS-TOT-LST-PRODUTOS   PIC ZZZZZZ9.
034800         05  FILLER                PIC X(97)  VALUE SPACES.
034900     03  WS-LST-TOTAL-3.
035000         05  FILLER                PIC X(01)  VALUE SPACES.
035100         05  FILLER                PIC X(20)
035200                 VALUE "ECONOMIA POTENCIAL: ".
035300         05  WS-TOT-LST-ECONOMIA   PIC ZZ,ZZZ,ZZ9.99.
035400         05  FILLER                PIC X(99)  VALUE SPACES.
035500     03  WS-LST-TOTAL-4.
035600         05  FILLER                PIC X(01)  VALUE SPACES.
035700         05  FILLER                PIC X(14)
035800                 VALUE "PRECO MINIMO: ".
035900         05  WS-TOT-LST-MIN        PIC ZZ,ZZ9.99.
036000         05  FILLER                PIC X(03)  VALUE SPACES.
036100         05  FILLER                PIC X(14)
036200                 VALUE "PRECO MAXIMO: ".
036300         05  WS-TOT-LST-MAX        PIC ZZ,ZZ9.99.
036400         05  FILLER                PIC X(83)  VALUE SPACES.
036500*
036600 LINKAGE SECTION.
036700*
036800 PROCEDURE DIVISION.
036900*
037000 MAIN-PROCEDURE.
037100*
037200     PERFORM P100-INICIALIZA        THRU P100-FIM.
037300     PERFORM P300-ANALISA           THRU P300-FIM.
037400     PERFORM P590-TOTAIS-FINAIS     THRU P590-FIM.
037500     PERFORM P999-ENCERRA           THRU P999-FIM.
037600*
037700 P100-INICIALIZA.
037800*
037900     SET WS-FS-PRODMAST-OK          TO TRUE.
038000     SET WS-FS-PRICERPT-OK          TO TRUE.
038100     PERFORM P105-DATA-DO-SISTEMA   THRU P105-FIM.
038200*
038300     OPEN OUTPUT PRICERPT.
038400     IF NOT WS-FS-PRICERPT-OK
038500         DISPLAY "SCPF0610 - ERRO NA ABERTURA DE PRICERPT. FS: "
038600                 WS-FS-PRICERPT
038700         PERFORM P999-ENCERRA THRU P999-FIM
038800     END-IF.
038900*
039000 P100-FIM.
039100*
039200******************************************************************
039300*  P105 - APURA A DATA DO SISTEMA (CH-Y2K-15) E MONTA O CAMPO    *
039400*  EDITADO DD/MM/AAAA PARA O CABECALHO DE PAGINA                 *
039500******************************************************************
039600 P105-DATA-DO-SISTEMA.
039700*
039800     ACCEPT WS-DATA-CORRENTE        FROM DATE.
039900     IF WS-DC-ANO < 50
040000         MOVE "20"                  TO WS-SECULO-EXECUCAO
040100     ELSE
040200         MOVE "19"                  TO WS-SECULO-EXECUCAO
040300     END-IF.
040400*
040500     MOVE SPACES                    TO WS-DATA-EXECUCAO.
040600     STRING WS-DC-DIA               DELIMITED BY SIZE
040700            "/"                      DELIMITED BY SIZE
040800            WS-DC-MES                DELIMITED BY SIZE
040900            "/"                      DELIMITED BY SIZE
041000            WS-SECULO-EXECUCAO       DELIMITED BY SIZE
041100            WS-DC-ANO                DELIMITED BY SIZE
041200             INTO WS-DATA-EXECUCAO.
041300*
041400 P105-FIM.
041500*
041600******************************************************************
041700*  P300 - CONDUZ O SORT DE PRODMAST POR GRUPO E A GERACAO DO     *
041800*  RELATORIO DE COMPARACAO DE PRECOS                             *
041900******************************************************************
042000 P300-ANALISA.
042100*
042200     SORT SORT-WORK
042300         ON ASCENDING KEY SR-GROUP-ID
042400         INPUT PROCEDURE  P310-CARREGA-ENTRADA THRU P310-FIM
042500         OUTPUT PROCEDURE P320-PROCESSA-SAIDA  THRU P320-FIM.
042600*
042700 P300-FIM.
042800*
042900******************************************************************
043000*  P310 - PROCEDIMENTO DE ENTRADA DO SORT: LE O MESTRE PADRONIZAD*
043100*  E LIBERA CADA REGISTRO PARA A ORDENACAO POR GRUPO             *
043200******************************************************************
043300 P310-CARREGA-ENTRADA.
043400*
043500     OPEN INPUT PRODMAST.
043600     IF NOT WS-FS-PRODMAST-OK
043700         DISPLAY "SCPF0610 - ERRO NA ABERTURA DE PRODMAST. FS: "
043800                 WS-FS-PRODMAST
043900         PERFORM P999-ENCERRA THRU P999-FIM
044000     END-IF.
044100*
044200     PERFORM P311-LE-E-LIBERA THRU P311-FIM
044300             UNTIL FLAG-EOF-PRODMAST.
044400*
044500     CLOSE PRODMAST.
044600*
044700 P310-FIM.
044800*
044900 P311-LE-E-LIBERA.
045000*
045100     READ PRODMAST INTO SR-REGISTRO
045200         AT END
045300             SET FLAG-EOF-PRODMAST   TO TRUE
045400         NOT AT END
045500             RELEASE SR-REGISTRO
045600     END-READ.
045700*
045800 P311-FIM.
045900*
046000******************************************************************
046100*  P320 - PROCEDIMENTO DE SAIDA DO SORT: DEVOLVE OS REGISTROS EM *
046200*  ORDEM DE GRUPO, ACUMULA O GRUPO CORRENTE NA TABELA E, NA      *
046300*  QUEBRA DE GRUPO, IMPRIME O GRUPO CONCLUIDO                    *
046400******************************************************************
046500 P320-PROCESSA-SAIDA.
046600*
046700     PERFORM P510-INICIALIZA-REPORT THRU P510-FIM.
046800*
046900     PERFORM P321-RETORNA-E-ACUMULA THRU P321-FIM
047000             UNTIL FLAG-EOF-SORT.
047100*
047200     IF WS-QTD-PROD-GRUPO > 0
047300         PERFORM P530-QUEBRA-GRUPO    THRU P530-FIM
047400     END-IF.
047500*
047600 P320-FIM.
047700*
047800 P321-RETORNA-E-ACUMULA.
047900*
048000     RETURN SORT-WORK INTO SR-REGISTRO
048100         AT END
048200             SET FLAG-EOF-SORT        TO TRUE
048300         NOT AT END
048400             IF WS-E-O-PRIMEIRO
048500                 MOVE SR-GROUP-ID      TO WS-GRUPO-ATUAL
048600                 MOVE "N"              TO WS-PRIMEIRO-GRUPO
048700             ELSE
048800                 IF SR-GROUP-ID NOT = WS-GRUPO-ATUAL
048900                     PERFORM P530-QUEBRA-GRUPO THRU P530-FIM
049000                     MOVE SR-GROUP-ID   TO WS-GRUPO-ATUAL
049100                 END-IF
049200             END-IF
049300             PERFORM P322-ARMAZENA-PRODUTO THRU P322-FIM
049400     END-RETURN.
049500*
049600 P321-FIM.
049700*
049800 P322-ARMAZENA-PRODUTO.
049900*
050000     IF WS-QTD-PROD-GRUPO < 50
050100         ADD 1                          TO WS-QTD-PROD-GRUPO
050200         SET WS-PG-IDX                   TO WS-QTD-PROD-GRUPO
050300         MOVE SR-PRODUCT-ID               TO
050400           WS-PG-PRODUCT-ID(WS-PG-IDX)
050500         MOVE SR-VENDOR-ID                TO
050600           WS-PG-VENDOR-ID(WS-PG-IDX)
050700         MOVE SR-VENDOR-NAME              TO
050800           WS-PG-VENDOR-NAME(WS-PG-IDX)
050900         MOVE SR-BRAND-NAME               TO
051000           WS-PG-BRAND-NAME(WS-PG-IDX)
051100         MOVE SR-NORM-NAME                TO
051200           WS-PG-NORM-NAME(WS-PG-IDX)
051300         MOVE SR-PRICE                    TO
051400           WS-PG-PRICE(WS-PG-IDX)
051500     END-IF.
051600*
051700 P322-FIM.
051800*
051900******************************************************************
052000*  P510 - IMPRIME O CABECALHO DE PAGINA (PRIMEIRA PAGINA)        *
052100******************************************************************
052200 P510-INICIALIZA-REPORT.
052300*
052400     MOVE ZERO                         TO WS-NUM-PAGINA.
052500     MOVE 99                           TO WS-LINHAS-NA-PAGINA.
052600     PERFORM P511-NOVA-PAGINA          THRU P511-FIM.
052700*
052800 P510-FIM.
052900*
053000******************************************************************
053100*  P511 - QUEBRA DE PAGINA: IMPRIME O CABECALHO (COM A DATA DO   *
053200*  SISTEMA - CH-Y2K-15) E ZERA A CONTAGEM DE LINHAS IMPRESSAS    *
053300******************************************************************
053400 P511-NOVA-PAGINA.
053500*
053600     ADD 1                              TO WS-NUM-PAGINA.
053700     MOVE WS-NUM-PAGINA                  TO WS-CAB-PAGINA.
053800     MOVE WS-DATA-EXECUCAO                TO WS-CAB-DT-SIS.
053900*
054000     WRITE REG-PRICERPT FROM WS-LST-CAB-1
054100             AFTER ADVANCING PAGE.
054200     WRITE REG-PRICERPT FROM WS-LST-CAB-2
054300             AFTER ADVANCING 1 LINE.
054400     WRITE REG-PRICERPT FROM WS-LST-CAB-3
054500             AFTER ADVANCING 1 LINE.
054600     WRITE REG-PRICERPT FROM WS-LST-CAB-4
054700             AFTER ADVANCING 2 LINES.
054800     WRITE REG-PRICERPT FROM WS-LST-CAB-5
054900             AFTER ADVANCING 1 LINE.
055000*
055100     MOVE 6                              TO WS-LINHAS-NA-PAGINA.
055200*
055300 P511-FIM.
055400*
055500******************************************************************
055600*  P530 - QUEBRA DE GRUPO: FECHA O GRUPO CORRENTE - CALCULA AS   *
055700*  ESTATISTICAS, RANQUEIA OS FORNECEDORES, IMPRIME O CABECALHO DE*
055800*  GRUPO, CADA LINHA DE DETALHE E O RODAPE DO GRUPO, E REINICIA  *
055900*  A TABELA PARA O PROXIMO GRUPO                                 *
056000******************************************************************
056100 P530-QUEBRA-GRUPO.
056200*
056300     PERFORM P540-CALCULA-ESTATISTICAS THRU P540-FIM.
056400     PERFORM P560-RANQUEIA-FORNECEDOR  THRU P560-FIM.
056500*
056600     IF WS-LINHAS-NA-PAGINA > 48
056700         PERFORM P511-NOVA-PAGINA        THRU P511-FIM
056800     END-IF.
056900*
057000     MOVE WS-GRUPO-ATUAL                  TO WS-LG-GRUPO.
057100     MOVE WS-PG-NORM-NAME(1)               TO WS-LG-NOME.
057200     MOVE WS-QTD-PROD-GRUPO                TO WS-LG-QTD.
057300     MOVE WS-QTD-VEND-GRUPO                TO WS-LG-FORNEC.
057400     WRITE REG-PRICERPT FROM WS-LST-GRUPO
057500             AFTER ADVANCING 2 LINES.
057600     ADD 2                                 TO WS-LINHAS-NA-PAGINA.
057700*
057800     PERFORM P520-GERA-DETALHE THRU P520-FIM
057900             VARYING WS-PG-IDX FROM 1 BY 1
058000             UNTIL WS-PG-IDX > WS-QTD-PROD-GRUPO.
058100*
058200     MOVE WS-EG-MIN                        TO WS-RP-MIN.
058300     MOVE WS-EG-MEDIA                      TO WS-RP-AVG.
058400     MOVE WS-EG-MEDIANA                    TO WS-RP-MEDIANA.
058500     MOVE WS-EG-MAX                        TO WS-RP-MAX.
058600     WRITE REG-PRICERPT FROM WS-LST-RODAPE-1
058700             AFTER ADVANCING 1 LINE.
058800*
058900     MOVE WS-EG-FAIXA-PRECO                TO WS-RP-FAIXA.
059000     MOVE WS-EG-VENDEDOR-BARATO             TO WS-RP-VENDEDOR.
059100     WRITE REG-PRICERPT FROM WS-LST-RODAPE-2
059200             AFTER ADVANCING 1 LINE.
059300     ADD 2                                   TO
059400           WS-LINHAS-NA-PAGINA.
059500*
059600     ADD 1                                   TO WS-TOT-GRUPOS.
059700     ADD WS-QTD-PROD-GRUPO                    TO WS-TOT-PRODUTOS.
059800*
059900     MOVE ZERO                               TO WS-QTD-PROD-GRUPO.
060000     MOVE ZERO                               TO WS-QTD-VEND-GRUPO.
060100*
060200 P530-FIM.
060300*
060400******************************************************************
060500*  P540 - CALCULA AS ESTATISTICAS DE PRECO DO GRUPO CORRENTE:    *
060600*  TOTAL, MEDIA, MINIMO, MAXIMO, FAIXA DE PRECO, MEDIANA E O     *
060700*  FORNECEDOR/MARCA DO PRODUTO MAIS BARATO                       *
060800******************************************************************
060900 P540-CALCULA-ESTATISTICAS.
061000*
061100     MOVE ZERO                           TO WS-EG-TOTAL.
061200     MOVE 9999999.99                     TO WS-EG-MIN.
061300     MOVE ZERO                           TO WS-EG-MAX.
061400     MOVE ZERO                           TO WS-EG-FAIXA-PRECO.
061500     MOVE SPACES                         TO WS-EG-VENDEDOR-BARATO
061600
061700           WS-EG-MARCA-MAIS-BARATA.
061800     MOVE 9999999.99                     TO
061900           WS-EG-PRECO-MAIS-BARATO.
062000*
062100     PERFORM P541-ACUMULA-PRODUTO THRU P541-FIM
062200             VARYING WS-PG-IDX FROM 1 BY 1
062300             UNTIL WS-PG-IDX > WS-QTD-PROD-GRUPO.
062400*
062500     COMPUTE WS-EG-MEDIA ROUNDED =
062600             WS-EG-TOTAL / WS-QTD-PROD-GRUPO.
062700*
062800     PERFORM P570-CALCULA-MEDIANA THRU P570-FIM.
062900*
063000     COMPUTE WS-EG-FAIXA-PRECO = WS-EG-MAX - WS-EG-MIN.
063100*
063200     IF WS-EG-MIN < WS-MIN-GERAL
063300         MOVE WS-EG-MIN                   TO WS-MIN-GERAL
063400     END-IF.
063500     IF WS-EG-MAX > WS-MAX-GERAL
063600         MOVE WS-EG-MAX                   TO WS-MAX-GERAL
063700     END-IF.
063800*
063900 P540-FIM.
064000*
064100 P541-ACUMULA-PRODUTO.
064200*
064300     ADD WS-PG-PRICE(WS-PG-IDX)           TO WS-EG-TOTAL.
064400     MOVE WS-PG-PRICE(WS-PG-IDX)           TO
064500           WS-PO-PRECO(WS-PG-IDX).
064600*
064700     IF WS-PG-PRICE(WS-PG-IDX) < WS-EG-MIN
064800         MOVE WS-PG-PRICE(WS-PG-IDX)        TO WS-EG-MIN
064900     END-IF.
065000     IF WS-PG-PRICE(WS-PG-IDX) > WS-EG-MAX
065100         MOVE WS-PG-PRICE(WS-PG-IDX)        TO WS-EG-MAX
065200     END-IF.
065300     IF WS-PG-PRICE(WS-PG-IDX) < WS-EG-PRECO-MAIS-BARATO
065400         MOVE WS-PG-PRICE(WS-PG-IDX)         TO
065500           WS-EG-PRECO-MAIS-BARATO
065600         MOVE WS-PG-VENDOR-ID(WS-PG-IDX)     TO
065700           WS-EG-VENDEDOR-BARATO
065800         MOVE WS-PG-BRAND-NAME(WS-PG-IDX)    TO
065900           WS-EG-MARCA-MAIS-BARATA
066000     END-IF.
066100*
066200 P541-FIM.
066300*
066400******************************************************************
066500*  P570 - CALCULA A MEDIANA DOS PRECOS DO GRUPO: ORDENA A TABELA *
066600*  DE PRECOS (BOLHA) E APURA O(S) ELEMENTO(S) CENTRAL(IS)        *
066700******************************************************************
066800 P570-CALCULA-MEDIANA.
066900*
067000     PERFORM P571-ORDENA-LINHA-EXTERNA THRU P571-FIM
067100             VARYING WS-IDX FROM 1 BY 1
067200             UNTIL WS-IDX > WS-QTD-PROD-GRUPO - 1.
067300*
067400     IF (WS-QTD-PROD-GRUPO / 2) * 2 = WS-QTD-PROD-GRUPO
067500         COMPUTE WS-IDX  = WS-QTD-PROD-GRUPO / 2
067600         COMPUTE WS-IDX2 = WS-IDX + 1
067700         COMPUTE WS-EG-MEDIANA ROUNDED =
067800                 (WS-PO-PRECO(WS-IDX) + WS-PO-PRECO(WS-IDX2)) / 2
067900     ELSE
068000         COMPUTE WS-IDX = (WS-QTD-PROD-GRUPO + 1) / 2
068100         MOVE WS-PO-PRECO(WS-IDX)         TO WS-EG-MEDIANA
068200     END-IF.
068300*
068400 P570-FIM.
068500*
068600 P571-ORDENA-LINHA-EXTERNA.
068700*
068800     PERFORM P572-ORDENA-LINHA-INTERNA THRU P572-FIM
068900             VARYING WS-IDX2 FROM 1 BY 1
069000             UNTIL WS-IDX2 > WS-QTD-PROD-GRUPO - WS-IDX.
069100*
069200 P571-FIM.
069300*
069400 P572-ORDENA-LINHA-INTERNA.
069500*
069600     IF WS-PO-PRECO(WS-IDX2) > WS-PO-PRECO(WS-IDX2 + 1)
069700         MOVE WS-PO-PRECO(WS-IDX2)          TO WS-PO-TROCA
069800         MOVE WS-PO-PRECO(WS-IDX2 + 1)      TO
069900           WS-PO-PRECO(WS-IDX2)
070000         MOVE WS-PO-TROCA                   TO WS-PO-PRECO(WS-IDX2
070100           + 1)
070200     END-IF.
070300*
070400 P572-FIM.
070500*
070600******************************************************************
070700*  P560 - RANQUEIA OS FORNECEDORES DO GRUPO CORRENTE PELA MEDIA  *
070800*  DE PRECO. SO ENTRAM NO RANQUEAMENTO OS FORNECEDORES COM DOIS  *
070900*  OU MAIS PRODUTOS NO GRUPO (CH-0289); O PRIMEIRO DA TABELA     *
071000*  ORDENADA E O FORNECEDOR MAIS BARATO DO GRUPO                  *
071100******************************************************************
071200 P560-RANQUEIA-FORNECEDOR.
071300*
071400     MOVE ZERO                            TO WS-QTD-VEND-GRUPO.
071500     MOVE SPACES                          TO
071600           WS-TAB-VEND-GRUPO-AREA.
071700     MOVE ZERO                            TO WS-QTD-VEND-RANK.
071800     MOVE SPACES                          TO WS-TAB-RANK-AREA.
071900*
072000     PERFORM P561-ACUMULA-FORNECEDOR THRU P561-FIM
072100             VARYING WS-PG-IDX FROM 1 BY 1
072200             UNTIL WS-PG-IDX > WS-QTD-PROD-GRUPO.
072300*
072400     PERFORM P562-CALCULA-MEDIA-VEND THRU P562-FIM
072500             VARYING WS-VG-IDX FROM 1 BY 1
072600             UNTIL WS-VG-IDX > WS-QTD-VEND-GRUPO.
072700*
072800     PERFORM P564-FILTRA-RANKING THRU P564-FIM
072900             VARYING WS-VG-IDX FROM 1 BY 1
073000             UNTIL WS-VG-IDX > WS-QTD-VEND-GRUPO.
073100*
073200     IF WS-QTD-VEND-RANK > 1
073300         PERFORM P566-ORDENA-RANK-EXTERNA THRU P566-FIM
073400                 VARYING WS-IDX FROM 1 BY 1
073500                 UNTIL WS-IDX > WS-QTD-VEND-RANK - 1
073600     END-IF.
073700*
073800     IF WS-QTD-VEND-RANK > 0
073900         MOVE WS-RK-VENDOR-ID(1)           TO
074000           WS-EG-VENDEDOR-BARATO
074100     END-IF.
074200*
074300 P560-FIM.
074400*
074500 P561-ACUMULA-FORNECEDOR.
074600*
074700     MOVE "N"                             TO WS-ACHOU-SW.
074800     PERFORM P563-TESTA-FORNECEDOR THRU P563-FIM
074900             VARYING WS-VG-IDX FROM 1 BY 1
075000             UNTIL WS-VG-IDX > WS-QTD-VEND-GRUPO OR WS-FOI-ACHADO.
075100*
075200     IF NOT WS-FOI-ACHADO AND WS-QTD-VEND-GRUPO < 15
075300         ADD 1                             TO WS-QTD-VEND-GRUPO
075400         SET WS-VG-IDX                      TO WS-QTD-VEND-GRUPO
075500         MOVE WS-PG-VENDOR-ID(WS-PG-IDX)     TO
075600           WS-VG-VENDOR-ID(WS-VG-IDX)
075700         MOVE 1                               TO
075800           WS-VG-QTD(WS-VG-IDX)
075900         MOVE WS-PG-PRICE(WS-PG-IDX)          TO
076000           WS-VG-TOTAL(WS-VG-IDX)
076100     END-IF.
076200*
076300 P561-FIM.
076400*
076500 P563-TESTA-FORNECEDOR.
076600*
076700     IF WS-VG-VENDOR-ID(WS-VG-IDX) = WS-PG-VENDOR-ID(WS-PG-IDX)
076800         MOVE "S"                          TO WS-ACHOU-SW
076900         ADD 1                              TO
077000           WS-VG-QTD(WS-VG-IDX)
077100         ADD WS-PG-PRICE(WS-PG-IDX)          TO
077200           WS-VG-TOTAL(WS-VG-IDX)
077300     END-IF.
077400*
077500 P563-FIM.
077600*
077700 P562-CALCULA-MEDIA-VEND.
077800*
077900     IF WS-VG-QTD(WS-VG-IDX) > 1
078000         COMPUTE WS-VG-MEDIA(WS-VG-IDX) ROUNDED =
078100                 WS-VG-TOTAL(WS-VG-IDX) / WS-VG-QTD(WS-VG-IDX)
078200     ELSE
078300         MOVE WS-VG-TOTAL(WS-VG-IDX)          TO
078400           WS-VG-MEDIA(WS-VG-IDX)
078500     END-IF.
078600*
078700 P562-FIM.
078800*
078900 P564-FILTRA-RANKING.
079000*
079100     IF WS-VG-QTD(WS-VG-IDX) > 1
079200         ADD 1                              TO WS-QTD-VEND-RANK
079300         SET WS-RK-IDX                       TO WS-QTD-VEND-RANK
079400         MOVE WS-VG-VENDOR-ID(WS-VG-IDX)      TO
079500           WS-RK-VENDOR-ID(WS-RK-IDX)
079600         MOVE WS-VG-MEDIA(WS-VG-IDX)           TO
079700           WS-RK-MEDIA(WS-RK-IDX)
079800     END-IF.
079900*
080000 P564-FIM.
080100*
080200 P566-ORDENA-RANK-EXTERNA.
080300*
080400     PERFORM P567-ORDENA-RANK-INTERNA THRU P567-FIM
080500             VARYING WS-IDX2 FROM 1 BY 1
080600             UNTIL WS-IDX2 > WS-QTD-VEND-RANK - WS-IDX.
080700*
080800 P566-FIM.
080900*
081000 P567-ORDENA-RANK-INTERNA.
081100*
081200     IF WS-RK-MEDIA(WS-IDX2) > WS-RK-MEDIA(WS-IDX2 + 1)
081300         MOVE WS-RK-MEDIA(WS-IDX2)           TO WS-RK-TROCA-MEDIA
081400         MOVE WS-RK-MEDIA(WS-IDX2 + 1)       TO
081500           WS-RK-MEDIA(WS-IDX2)
081600         MOVE WS-RK-TROCA-MEDIA               TO
081700           WS-RK-MEDIA(WS-IDX2 + 1)
081800         MOVE WS-RK-VENDOR-ID(WS-IDX2)        TO WS-RK-TROCA-ID
081900         MOVE WS-RK-VENDOR-ID(WS-IDX2 + 1)    TO
082000           WS-RK-VENDOR-ID(WS-IDX2)
082100         MOVE WS-RK-TROCA-ID                  TO
082200           WS-RK-VENDOR-ID(WS-IDX2 + 1)
082300     END-IF.
082400*
082500 P567-FIM.
082600*
082700******************************************************************
082800*  P520 - GERA A LINHA DE DETALHE DE UM PRODUTO DO GRUPO, COM A  *
082900*  ECONOMIA VERSUS A MEDIA E A CLASSIFICACAO DA OFERTA           *
083000******************************************************************
083100 P520-GERA-DETALHE.
083200*
083300     PERFORM P550-CLASSIFICA-PRODUTO THRU P550-FIM.
083400*
083500     IF WS-LINHAS-NA-PAGINA > 52
083600         PERFORM P511-NOVA-PAGINA          THRU P511-FIM
083700     END-IF.
083800*
083900     MOVE WS-PG-VENDOR-NAME(WS-PG-IDX)      TO WS-DET-FORNECEDOR.
084000     MOVE WS-PG-NORM-NAME(WS-PG-IDX)        TO WS-DET-PRODUTO.
084100     MOVE WS-PG-PRICE(WS-PG-IDX)            TO WS-DET-PRECO.
084200     MOVE WS-OF-ECONOMIA                    TO WS-DET-ECONOMIA.
084300     MOVE WS-OF-ECONOMIA-PCT                TO
084400           WS-DET-ECONOMIA-PCT.
084500     MOVE WS-OF-CLASSIFICACAO               TO WS-DET-CLASSE.
084600*
084700     WRITE REG-PRICERPT FROM WS-DET-REPORT
084800             AFTER ADVANCING 1 LINE.
084900     ADD 1                                    TO
085000           WS-LINHAS-NA-PAGINA.
085100*
085200 P520-FIM.
085300*
085400******************************************************************
085500*  P550 - CLASSIFICA A OFERTA DE UM PRODUTO CONTRA A MEDIA DO    *
085600*  GRUPO: ECONOMIA, ECONOMIA PERCENTUAL, BARGAIN/GOOD-DEAL E O   *
085700*  TEXTO DE CLASSIFICACAO                                        *
085800******************************************************************
085900 P550-CLASSIFICA-PRODUTO.
086000*
086100     COMPUTE WS-OF-ECONOMIA ROUNDED =
086200             WS-EG-MEDIA - WS-PG-PRICE(WS-PG-IDX).
086300     COMPUTE WS-OF-ECONOMIA-PCT ROUNDED =
086400             (WS-OF-ECONOMIA / WS-EG-MEDIA) * 100.
086500     COMPUTE WS-OF-LIMITE-BARGAIN ROUNDED  = WS-EG-MEDIA * 0.80.
086600     COMPUTE WS-OF-LIMITE-GOODDEAL ROUNDED = WS-EG-MEDIA * 0.90.
086700*
086800     IF WS-OF-ECONOMIA < 0
086900         MOVE "ABOVE AVERAGE"               TO WS-OF-CLASSIFICACAO
087000     ELSE
087100* (REVISAO CH-0295: BASTA A MARCA COINCIDIR COM A MARCA MAIS
087200* BARATA DO GRUPO -- EXIGIR TAMBEM O MESMO PRECO SO CLASSIFICAVA
087300* O PROPRIO PRODUTO MAIS BARATO, NUNCA OUTRO DA MESMA MARCA).
087400         IF WS-PG-BRAND-NAME(WS-PG-IDX) = WS-EG-MARCA-MAIS-BARATA
087500             MOVE "SAME BRAND CHEAPER"       TO
087600           WS-OF-CLASSIFICACAO
087700         ELSE
087800             IF WS-OF-ECONOMIA-PCT > 30
087900                 MOVE "HUGE SAVINGS"          TO
088000           WS-OF-CLASSIFICACAO
088100             ELSE
088200                 IF WS-OF-ECONOMIA-PCT > 15
088300                     MOVE "GREAT DEAL"          TO
088400           WS-OF-CLASSIFICACAO
088500                 ELSE
088600                     MOVE "CHEAPER ALTERNATIVE" TO
088700           WS-OF-CLASSIFICACAO
088800                 END-IF
088900             END-IF
089000         END-IF
089100     END-IF.
089200*
089300     IF WS-PG-PRICE(WS-PG-IDX) NOT > WS-OF-LIMITE-BARGAIN
089400             AND WS-OF-ECONOMIA NOT < 0
089500         ADD WS-OF-ECONOMIA                   TO WS-ECONOMIA-TOTAL
089600     END-IF.
089700*
089800 P550-FIM.
089900*
090000******************************************************************
090100*  P590 - IMPRIME OS TOTAIS FINAIS DO RELATORIO E EXIBE OS       *
090200*  TOTAIS DE CONTROLE DO LOTE                                    *
090300******************************************************************
090400 P590-TOTAIS-FINAIS.
090500*
090600     WRITE REG-PRICERPT FROM WS-LST-TOTAL-1
090700             AFTER ADVANCING 2 LINES.
090800*
090900     MOVE WS-TOT-GRUPOS                    TO WS-TOT-LST-GRUPOS.
091000     MOVE WS-TOT-PRODUTOS                  TO
091100           WS-TOT-LST-PRODUTOS.
091200     WRITE REG-PRICERPT FROM WS-LST-TOTAL-2
091300             AFTER ADVANCING 1 LINE.
091400*
091500     MOVE WS-ECONOMIA-TOTAL                 TO
091600           WS-TOT-LST-ECONOMIA.
091700     WRITE REG-PRICERPT FROM WS-LST-TOTAL-3
091800             AFTER ADVANCING 1 LINE.
091900*
092000     MOVE WS-MIN-GERAL                     TO WS-TOT-LST-MIN.
092100     MOVE WS-MAX-GERAL                     TO WS-TOT-LST-MAX.
092200     WRITE REG-PRICERPT FROM WS-LST-TOTAL-4
092300             AFTER ADVANCING 1 LINE.
092400*
092500     DISPLAY "SCPF0610 - TOTAIS DE CONTROLE DO LOTE DE ANALISE".
092600     DISPLAY "  GRUPOS ANALISADOS....: " WS-TOT-GRUPOS.
092700     DISPLAY "  PRODUTOS ANALISADOS..: " WS-TOT-PRODUTOS.
092800*
092900     IF SW0-LIGADA
093000         DISPLAY "  (DIAGNOSTICO) ECONOMIA TOTAL: "
093100           WS-ECONOMIA-TOTAL
093200     END-IF.
093300*
093400 P590-FIM.
093500*
093600 P999-ENCERRA.
093700     CLOSE PRICERPT.
093800     GOBACK.
093900 P999-FIM.
